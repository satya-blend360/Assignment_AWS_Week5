000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300     PROGRAM-ID.             SALETL01.                                    
000400     AUTHOR.                 A. LINDQUIST.                                
000500     INSTALLATION.           MERIDIAN APPAREL DISTRIBUTORS - DP.          
000600     DATE-WRITTEN.           11/02/86.                                    
000700     DATE-COMPILED.                                                       
000800     SECURITY.               NONE.                                        
000900                                                                          
001000******************************************************************        
001100*SALETL01 - SALES ETL AGGREGATION ENGINE                                  
001200*READS THE DAILY MARKETPLACE SALES EXTRACT (SALESIN), DROPS               
001300*CANCELLED ORDER LINES FROM REVENUE PROCESSING, ACCUMULATES               
001400*REVENUE/QUANTITY/ORDER COUNTS BY SHIP STATE, CATEGORY, SIZE              
001500*AND CALENDAR MONTH, RANKS EACH GROUP BY REVENUE, EXTRACTS                
001600*THE TOP STATE AND TOP CATEGORY (PLUS TOP-5 OF EACH) AND                  
001700*WRITES THE AGGREGATED SALES REPORT (SALESRPT) WITH RUN                   
001800*METADATA.  IF THE EXTRACT IS EMPTY THE RUN ENDS IN ERROR.                
001900******************************************************************        
002000*                  C H A N G E   L O G                                    
002100******************************************************************        
002200*DATE      PROGRAMMER      REQUEST    DESCRIPTION                         
002300*--------  --------------  ---------  ------------------------            
002400*11/02/86  A. LINDQUIST    INITIAL    ORIGINAL CODING - STATE             
002500*                                     AND CATEGORY SUBTOTALS              
002600*                                     ONLY, NO SIZE OR MONTH.             
002700*04/15/87  A. LINDQUIST    CR-0112    ADDED SIZE BREAKOUT PER             
002800*                                     MDSE PLANNING REQUEST.              
002900*09/09/88  R. OKONKWO      CR-0188    ADDED CALENDAR-MONTH                
003000*                                     AGGREGATION TABLE.                  
003100*02/20/89  R. OKONKWO      PR-0241    FIXED TIE-BREAK IN STATE            
003200*                                     SORT DROPPING LOW STATE.            
003300*07/11/90  T. MARCHETTI    CR-0306    ADDED TOP-5 STATE AND               
003400*                                     TOP-5 CATEGORY EXTRACT.             
003500*01/08/91  T. MARCHETTI    PR-0355    QTY/AMOUNT NON-NUMERIC              
003600*                                     FIELDS WERE ABENDING ON             
003700*                                     INVALID DATA - NOW ZERO.            
003800*06/02/93  J. PELLETIER    CR-0410    ENLARGED STATE TABLE TO             
003900*                                     60 ENTRIES, WAS 40.                 
004000*11/19/94  J. PELLETIER    CR-0452    CANCELLATION RATE AND               
004100*                                     AVERAGE ORDER VALUE KPIS            
004200*                                     ADDED TO REPORT HEADER.             
004300*03/07/96  S. ABUBAKAR     PR-0499    EMPTY-EXTRACT RUNS WERE             
004400*                                     WRITING A BLANK REPORT -            
004500*                                     NOW FLAGGED AS AN ERROR.            
004600*10/14/98  S. ABUBAKAR     Y2K-0007   YEAR 2000 REVIEW - ORDER            
004700*                                     YEAR IS A FULL 4-DIGIT              
004800*                                     FIELD THROUGHOUT, NO 2-             
004900*                                     DIGIT WINDOWING USED.               
005000*02/02/99  S. ABUBAKAR     Y2K-0007   Y2K SIGN-OFF - NO FURTHER           
005100*                                     DATE EXPOSURE FOUND.                
005200*08/23/01  D. FARRUGGIA    CR-0561    PIPELINE-VERSION STAMPED            
005300*                                     TO METADATA SECTION.                
005400*05/30/03  D. FARRUGGIA    PR-0588    B2B/B2C SPLIT MOVED TO              
005500*                                     COMPANION PROGRAM SALKPI01          
005600*                                     - NOT DUPLICATED HERE.              
005700*04/02/07  T. MARCHETTI    CR-0622    REPORT LINE COUNT ADDED             
005800*                                     TO 77-LEVEL STORAGE SO              
005900*                                     OPERATIONS CAN CONFIRM A            
006000*                                     RUN PRINTED A FULL REPORT.          
006100******************************************************************        
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500*C01 DRIVES THE TOP-OF-FORM CHANNEL ON THE SPOOLER - EVERY                
006600*PAGED REPORT OUT OF THIS SHOP SKIPS TO A NEW PAGE ON IT.                 
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM.                                                  
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300*SALESIN IS THE DAILY MARKETPLACE EXTRACT, ALREADY IN SHIP-               
007400*DATE ORDER FROM THE UPSTREAM EXTRACT JOB - NOTHING IN THIS               
007500*PROGRAM DEPENDS ON THAT ORDER, SO NO SORT VERB IS NEEDED.                
007600     SELECT SALES-MASTER                                                  
007700         ASSIGN TO SALESIN                                                
007800         ORGANIZATION IS LINE SEQUENTIAL.                                 
007900                                                                          
008000*SALESRPT IS THE PRINTABLE AGGREGATED SALES REPORT - ONE                  
008100*COPY PER RUN, NO GENERATION DATA GROUP KEPT BY THIS SHOP.                
008200     SELECT AGG-PRTOUT                                                    
008300         ASSIGN TO SALESRPT                                               
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800                                                                          
008900*I-REC BELOW MIRRORS THE UPSTREAM MARKETPLACE EXPORT LAYOUT               
009000*FIELD FOR FIELD - NOTHING IS REORDERED OR RENAMED FROM WHAT              
009100*THE EXTRACT JOB PRODUCES, SO A LAYOUT CHANGE ON THEIR SIDE               
009200*SHOWS UP HERE COLUMN FOR COLUMN.                                         
009300 FD  SALES-MASTER                                                         
009400         LABEL RECORD IS STANDARD                                         
009500         RECORD CONTAINS 150 CHARACTERS                                   
009600         DATA RECORD IS I-REC.                                            
009700                                                                          
009800 01  I-REC.                                                               
009900* ORDER-ID IS THE MARKETPLACE ORDER NUMBER, CARRIED AS TEXT -             
010000* NEVER USED IN ARITHMETIC, ONLY PASSED THROUGH IF EVER NEEDED.           
010100     05  I-ORDER-ID              PIC X(21).                               
010200* ORDER DATE ARRIVES AS YYYY-MM-DD WITH LITERAL DASH BYTES -              
010300* THE ALTERNATE VIEW BELOW LETS A PARAGRAPH MOVE THE WHOLE                
010400* 10-BYTE STRING AT ONCE WHEN IT DOES NOT NEED THE PIECES.                
010500     05  I-ORDER-DATE.                                                    
010600         10  I-ORDER-DATE-YR         PIC X(04).                           
010700         10  FILLER                  PIC X      VALUE '-'.                
010800         10  I-ORDER-DATE-MO         PIC X(02).                           
010900         10  FILLER                  PIC X      VALUE '-'.                
011000         10  I-ORDER-DATE-DY         PIC X(02).                           
011100     05  I-ORDER-DATE-ALT REDEFINES I-ORDER-DATE                          
011200         PIC X(10).                                                       
011300* STATUS TEXT COMES STRAIGHT FROM THE MARKETPLACE - 'CANCELLED'           
011400* IS THE ONLY VALUE THIS PROGRAM ACTS ON, EVERYTHING ELSE IS              
011500* TREATED AS AN ACTIVE ORDER LINE (SEE 2200-CLASSIFY-STATUS).             
011600     05  I-STATUS                PIC X(30).                               
011700         88  I-STATUS-CANCELLED          VALUE 'Cancelled'.               
011800* FULFILLED-BY AND THE B2B FLAG ARE CARRIED HERE SOLELY SO                
011900* THIS LAYOUT STAYS IDENTICAL, BYTE FOR BYTE, TO SALKPI01'S               
012000* COPY OF THE SAME EXTRACT RECORD - NEITHER IS REFERENCED BY              
012100* ANY PARAGRAPH IN THIS PROGRAM, ONLY BY THE COMPANION RUN.               
012200     05  I-FULFILLED-BY          PIC X(10).                               
012300         88  I-FULB-AMAZON               VALUE 'Amazon'.                  
012400         88  I-FULB-MERCHANT             VALUE 'Merchant'.                
012500     05  I-B2B-FLAG              PIC X(01).                               
012600         88  I-B2B-YES                   VALUE 'Y'.                       
012700* CATEGORY, SIZE AND SHIP-STATE ARE THE THREE GROUPING KEYS               
012800* (PLUS ORDER-YEAR/MONTH) THIS PROGRAM ROLLS REVENUE UP BY.               
012900     05  I-CATEGORY              PIC X(20).                               
013000     05  I-SIZE                  PIC X(05).                               
013100* QTY AND AMOUNT ARRIVE AS RAW TEXT IMAGES AND ARE REDEFINED              
013200* AS NUMERIC BELOW SO 2100-VALIDATE-AMOUNTS CAN TEST THEM WITH            
013300* THE NUMERIC CLASS CONDITION BEFORE TRUSTING THEM IN ARITHMETIC.         
013400     05  I-QTY-X                 PIC X(05).                               
013500     05  I-QTY REDEFINES I-QTY-X PIC 9(05).                               
013600     05  I-AMOUNT-X              PIC X(11).                               
013700     05  I-AMOUNT REDEFINES I-AMOUNT-X                                    
013800         PIC S9(09)V99.                                                   
013900     05  I-SHIP-STATE            PIC X(20).                               
014000* ORDER-YEAR/MONTH ARE CARRIED AS SEPARATE NUMERIC FIELDS                 
014100* (NOT PULLED BACK OUT OF I-ORDER-DATE) BECAUSE THE EXTRACT               
014200* JOB ALREADY DERIVES THEM - CHEAPER TO TRUST THAN RE-PARSE.              
014300     05  I-ORDER-YEAR            PIC 9(04).                               
014400     05  I-ORDER-MONTH           PIC 9(02).                               
014500     05  I-MONTH-NAME            PIC X(09).                               
014600     05  FILLER                  PIC X(02).                               
014700* RESERVED FOR FUTURE EXPANSION                                           
014800                                                                          
014900*AGG-PRTOUT IS THE PAGED AGGREGATED SALES REPORT - ONE PRINT              
015000*LINE RECORD, REUSED FOR EVERY SECTION VIA WRITE ... FROM.                
015100 FD  AGG-PRTOUT                                                           
015200         LABEL RECORD IS OMITTED                                          
015300         RECORD CONTAINS 132 CHARACTERS                                   
015400         DATA RECORD IS PRTLINE.                                          
015500                                                                          
015600 01  PRTLINE                     PIC X(132).                              
015700                                                                          
015800 WORKING-STORAGE SECTION.                                                 
015900                                                                          
016000*THE TWO 77-LEVEL ITEMS BELOW STAND ALONE, NOT UNDER ANY                  
016100*GROUP - WS-RPT-LINE-CTR TALLIES DETAIL LINES ACTUALLY                    
016200*PRINTED ACROSS THE WHOLE RUN (ADDED BY CR-0622 SO OPERATIONS             
016300*CAN CONFIRM A RUN DID NOT COME UP SHORT), AND                            
016400*WS-HOLD-COMPARE-AMT IS SCRATCH SPACE THE RANKING SORTS IN                
016500*SECTION 4000 USE TO HOLD ONE SIDE OF A REVENUE COMPARE.                  
016600 77  WS-RPT-LINE-CTR         PIC 9(05)      COMP  VALUE ZERO.             
016700 77  WS-HOLD-COMPARE-AMT     PIC S9(11)V99        VALUE ZERO.             
016800                                                                          
016900*MORE-RECS DRIVES THE MAIN READ LOOP; WS-RUN-STATUS FLAGS AN              
017000*EMPTY-EXTRACT RUN (PR-0499) SO 0000-SALETL01 CAN BRANCH TO               
017100*THE ERROR SECTION INSTEAD OF PROCESSING AND REPORTING.                   
017200 01  WS-SWITCHES.                                                         
017300     05  MORE-RECS               PIC X(03)  VALUE 'YES'.                  
017400         88  NO-MORE-RECS                VALUE 'NO '.                     
017500     05  WS-RUN-STATUS           PIC X(03)  VALUE 'OK '.                  
017600         88  WS-RUN-ERROR                VALUE 'ERR'.                     
017700     05  FILLER                  PIC X(10).                               
017800                                                                          
017900*ALL COMP PER SHOP STANDARD FOR COUNTERS/SUBSCRIPTS - THESE               
018000*ARE PURE TALLIES, NEVER PRINTED DIRECTLY (PRINT FIELDS ARE               
018100*MOVED OUT TO THE REPORT-LINE GROUPS FURTHER DOWN).  X, Y AND             
018200*Z ARE THE SHOP'S STANDARD TABLE-SUBSCRIPT NAMES; WS-FOUND-IX             
018300*HOLDS THE SUBSCRIPT OF A TABLE-LOOKUP HIT (OR STAYS ZERO).               
018400 01  WS-COUNTERS                             COMP.                        
018500     05  C-PCTR                  PIC 9(02)  VALUE ZERO.                   
018600     05  C-RECORDS-READ          PIC 9(07)  VALUE ZERO.                   
018700     05  C-ACTIVE-ORDERS         PIC 9(07)  VALUE ZERO.                   
018800     05  C-CANCELLED-ORDERS      PIC 9(07)  VALUE ZERO.                   
018900     05  C-TOTAL-QUANTITY        PIC 9(09)  VALUE ZERO.                   
019000     05  C-STATE-COUNT           PIC 9(04)  VALUE ZERO.                   
019100     05  C-CATEGORY-COUNT        PIC 9(04)  VALUE ZERO.                   
019200     05  C-SIZE-COUNT            PIC 9(04)  VALUE ZERO.                   
019300     05  C-MONTH-COUNT           PIC 9(04)  VALUE ZERO.                   
019400     05  X                       PIC 9(04)  VALUE ZERO.                   
019500     05  Y                       PIC 9(04)  VALUE ZERO.                   
019600     05  Z                       PIC 9(04)  VALUE ZERO.                   
019700     05  WS-FOUND-IX             PIC 9(04)  VALUE ZERO.                   
019800                                                                          
019900*SPARE EXPANSION ROOM, CARRIED FORWARD FROM THE ORIGINAL                  
020000*STATE-ONLY VERSION OF THIS PROGRAM - NOT CURRENTLY USED.                 
020100 01  WS-COUNTERS-X.                                                       
020200     05  FILLER                  PIC X(10).                               
020300                                                                          
020400*GRAND TOTALS ACROSS ALL ACTIVE (NON-CANCELLED) ORDER LINES -             
020500*SEE 2300-ACCUMULATE-TOTALS AND 3000-COMPUTE-KPIS.  MONEY IS              
020600*KEPT ZONED DISPLAY, NOT PACKED, PER SHOP CONVENTION.                     
020700 01  WS-MONEY-TOTALS.                                                     
020800     05  C-TOTAL-REVENUE         PIC S9(11)V99 VALUE ZERO.                
020900     05  C-AVERAGE-ORDER-VALUE   PIC S9(09)V99 VALUE ZERO.                
021000     05  C-CANCELLATION-RATE     PIC 9(03)V99  VALUE ZERO.                
021100     05  FILLER                  PIC X(10).                               
021200                                                                          
021300*THE FOUR AGGREGATION TABLES BELOW ARE PLAIN OCCURS TABLES,               
021400*NO INDEXED BY - EVERY LOOKUP IS A MANUAL PERFORM VARYING,                
021500*NOT THE SEARCH VERB, TO MATCH HOW THIS SHOP HANDLES                      
021600*SUBSCRIPTED TABLES ELSEWHERE.  60 ENTRIES IS THE STATE                   
021700*TABLE'S SIZE SINCE CR-0410 ENLARGED IT FROM 40.                          
021800 01  T-STATE-TABLE.                                                       
021900     05  T-STATE-ENTRY OCCURS 60 TIMES.                                   
022000         10  T-STATE-KEY            PIC X(20).                            
022100         10  T-STATE-REVENUE        PIC S9(11)V99.                        
022200         10  T-STATE-QUANTITY       PIC 9(09)      COMP.                  
022300         10  T-STATE-ORDERS         PIC 9(07)      COMP.                  
022400         10  FILLER                  PIC X(05).                           
022500                                                                          
022600*CATEGORY TABLE, SAME SHAPE AS STATE - 30 ENTRIES IS AMPLE                
022700*FOR THE MERCHANDISE CATEGORY LIST THIS SHOP CARRIES.                     
022800 01  T-CATEGORY-TABLE.                                                    
022900     05  T-CATEGORY-ENTRY OCCURS 30 TIMES.                                
023000         10  T-CATEGORY-KEY         PIC X(20).                            
023100         10  T-CATEGORY-REVENUE     PIC S9(11)V99.                        
023200         10  T-CATEGORY-QUANTITY    PIC 9(09)      COMP.                  
023300         10  T-CATEGORY-ORDERS      PIC 9(07)      COMP.                  
023400         10  FILLER                  PIC X(05).                           
023500                                                                          
023600*SIZE TABLE, ADDED BY CR-0112 - 20 ENTRIES COVERS EVERY                   
023700*GARMENT SIZE CODE THIS SHOP SELLS UNDER.                                 
023800 01  T-SIZE-TABLE.                                                        
023900     05  T-SIZE-ENTRY OCCURS 20 TIMES.                                    
024000         10  T-SIZE-KEY              PIC X(05).                           
024100         10  T-SIZE-REVENUE          PIC S9(11)V99.                       
024200         10  T-SIZE-QUANTITY         PIC 9(09)      COMP.                 
024300         10  T-SIZE-ORDERS           PIC 9(07)      COMP.                 
024400         10  FILLER                  PIC X(05).                           
024500                                                                          
024600*MONTH TABLE, ADDED BY CR-0188 - KEYED ON YEAR AND MONTH                  
024700*NUMBER TOGETHER RATHER THAN A SINGLE STRING KEY, SINCE THE               
024800*MONTH NAME NEEDS TO RIDE ALONG FOR THE REPORT HEADING.                   
024900 01  T-MONTH-TABLE.                                                       
025000     05  T-MONTH-ENTRY OCCURS 60 TIMES.                                   
025100         10  T-MONTH-YEAR            PIC 9(04)      COMP.                 
025200         10  T-MONTH-NUMBER          PIC 9(02)      COMP.                 
025300         10  T-MONTH-NAME            PIC X(09).                           
025400         10  T-MONTH-REVENUE         PIC S9(11)V99.                       
025500         10  T-MONTH-QUANTITY        PIC 9(09)      COMP.                 
025600         10  T-MONTH-ORDERS          PIC 9(07)      COMP.                 
025700         10  FILLER                  PIC X(05).                           
025800                                                                          
025900*ONE SWAP-SCRATCH GROUP PER AGGREGATION TABLE, USED ONLY BY               
026000*THE SELECTION SORTS IN SECTION 4000 TO HOLD A ROW WHILE TWO              
026100*OTHER ROWS TRADE PLACES.                                                 
026200 01  WS-SORT-HOLD.                                                        
026300     05  H-STATE-ENTRY.                                                   
026400         10  H-STATE-KEY             PIC X(20).                           
026500         10  H-STATE-REVENUE         PIC S9(11)V99.                       
026600         10  H-STATE-QUANTITY        PIC 9(09)      COMP.                 
026700         10  H-STATE-ORDERS          PIC 9(07)      COMP.                 
026800     05  H-CATEGORY-ENTRY.                                                
026900         10  H-CATEGORY-KEY          PIC X(20).                           
027000         10  H-CATEGORY-REVENUE      PIC S9(11)V99.                       
027100         10  H-CATEGORY-QUANTITY     PIC 9(09)      COMP.                 
027200         10  H-CATEGORY-ORDERS       PIC 9(07)      COMP.                 
027300     05  H-SIZE-ENTRY.                                                    
027400         10  H-SIZE-KEY              PIC X(05).                           
027500         10  H-SIZE-REVENUE          PIC S9(11)V99.                       
027600         10  H-SIZE-QUANTITY         PIC 9(09)      COMP.                 
027700         10  H-SIZE-ORDERS           PIC 9(07)      COMP.                 
027800     05  H-MONTH-ENTRY.                                                   
027900         10  H-MONTH-YEAR            PIC 9(04)      COMP.                 
028000         10  H-MONTH-NUMBER          PIC 9(02)      COMP.                 
028100         10  H-MONTH-NAME            PIC X(09).                           
028200         10  H-MONTH-REVENUE         PIC S9(11)V99.                       
028300         10  H-MONTH-QUANTITY        PIC 9(09)      COMP.                 
028400         10  H-MONTH-ORDERS          PIC 9(07)      COMP.                 
028500     05  FILLER                  PIC X(10).                               
028600                                                                          
028700*CARRIED OVER FROM THE DEPARTMENT'S STANDARD WORKING-STORAGE              
028800*BLOCK - NOT POPULATED OR REFERENCED ANYWHERE IN THIS RUN,                
028900*LEFT IN PLACE SO THE LAYOUT MATCHES OTHER SHOP PROGRAMS.                 
029000 01  SYS-DATE.                                                            
029100     05  I-YEAR                  PIC 9(04).                               
029200     05  I-MONTH                 PIC 99.                                  
029300     05  I-DAY                   PIC 99.                                  
029400                                                                          
029500*REPORT PRINT LINES FOLLOW - ONE 01-GROUP PER LINE IMAGE, EACH            
029600*MOVED INTO PRTLINE BY A WRITE ... FROM IN SECTION 5000.                  
029700*TITLE LINE CARRIES THE PROGRAM-ID, SHOP NAME AND PAGE NUMBER.            
029800 01  O-TITLE-LINE.                                                        
029900     05  FILLER       PIC X(08)  VALUE 'SALETL01'.                        
030000     05  FILLER       PIC X(24)  VALUE SPACES.                            
030100     05  FILLER       PIC X(40)   VALUE 'MERIDIAN APPAREL DIS             
030200 -   TRIBUTORS'.                                                          
030300     05  FILLER       PIC X(30)  VALUE SPACES.                            
030400     05  FILLER       PIC X(06)  VALUE 'PAGE: '.                          
030500     05  O-PCTR       PIC Z9    .                                         
030600     05  FILLER       PIC X(22)   VALUE SPACES.                           
030700                                                                          
030800*SUBTITLE NAMES THE REPORT FOR WHOEVER PULLS IT OFF THE STACK.            
030900 01  O-SUBTITLE-LINE.                                                     
031000     05  FILLER       PIC X(20)  VALUE SPACES.                            
031100     05  FILLER       PIC X(40)  VALUE 'AGGREGATED SALES REPORT'.         
031200     05  FILLER       PIC X(72)   VALUE SPACES.                           
031300                                                                          
031400 01  O-BLANK-LINE.                                                        
031500     05  FILLER       PIC X(132) VALUE SPACES.                            
031600                                                                          
031700*KPI LINES - ONE GENERIC LABEL/VALUE LAYOUT PER DATA TYPE                 
031800*(MONEY, AVERAGE, COUNT, PERCENT), REUSED FOR EVERY KPI BY                
031900*MOVING A DIFFERENT LABEL AND VALUE IN BEFORE EACH WRITE.                 
032000 01  O-KPI-MONEY-LINE.                                                    
032100     05  FILLER       PIC X(04)  VALUE SPACES.                            
032200     05  O-KPI-MONEY-LABEL PIC X(30) .                                    
032300     05  FILLER       PIC X(04)  VALUE SPACES.                            
032400     05  O-KPI-MONEY-VALUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                         
032500     05  FILLER       PIC X(77)   VALUE SPACES.                           
032600                                                                          
032700 01  O-KPI-AVG-LINE.                                                      
032800     05  FILLER       PIC X(04)  VALUE SPACES.                            
032900     05  O-KPI-AVG-LABEL PIC X(30) .                                      
033000     05  FILLER       PIC X(04)  VALUE SPACES.                            
033100     05  O-KPI-AVG-VALUE PIC ZZZ,ZZZ,ZZ9.99.                              
033200     05  FILLER       PIC X(80)   VALUE SPACES.                           
033300                                                                          
033400 01  O-KPI-COUNT-LINE.                                                    
033500     05  FILLER       PIC X(04)  VALUE SPACES.                            
033600     05  O-KPI-COUNT-LABEL PIC X(30) .                                    
033700     05  FILLER       PIC X(04)  VALUE SPACES.                            
033800     05  O-KPI-COUNT-VALUE PIC Z,ZZZ,ZZ9.                                 
033900     05  FILLER       PIC X(85)   VALUE SPACES.                           
034000                                                                          
034100 01  O-KPI-PERCENT-LINE.                                                  
034200     05  FILLER       PIC X(04)  VALUE SPACES.                            
034300     05  O-KPI-PCT-LABEL PIC X(30) .                                      
034400     05  FILLER       PIC X(04)  VALUE SPACES.                            
034500     05  O-KPI-PCT-VALUE PIC ZZ9.99.                                      
034600     05  FILLER       PIC X      VALUE '%'.                               
034700     05  FILLER       PIC X(87)   VALUE SPACES.                           
034800                                                                          
034900*GROUP HEADER/DETAIL LINES ARE SHARED ACROSS STATE, CATEGORY              
035000*AND SIZE SECTIONS - KEY, REVENUE, QUANTITY, ORDERS.                      
035100 01  O-GROUP-HEADER-LINE.                                                 
035200     05  O-GHDR-KEY   PIC X(24) .                                         
035300     05  O-GHDR-REVENUE PIC X(20) .                                       
035400     05  O-GHDR-QUANTITY PIC X(14) .                                      
035500     05  O-GHDR-ORDERS PIC X(12) .                                        
035600     05  FILLER       PIC X(62)   VALUE SPACES.                           
035700                                                                          
035800 01  O-GROUP-DETAIL-LINE.                                                 
035900     05  FILLER       PIC X(04)  VALUE SPACES.                            
036000     05  O-GRP-KEY    PIC X(20) .                                         
036100     05  FILLER       PIC X(03)  VALUE SPACES.                            
036200     05  O-GRP-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
036300     05  FILLER       PIC X(03)  VALUE SPACES.                            
036400     05  O-GRP-QUANTITY PIC ZZZ,ZZZ,ZZ9.                                  
036500     05  FILLER       PIC X(03)  VALUE SPACES.                            
036600     05  O-GRP-ORDERS PIC Z,ZZZ,ZZ9.                                      
036700     05  FILLER       PIC X(62)   VALUE SPACES.                           
036800                                                                          
036900*MONTH SECTION CARRIES ITS OWN HEADER/DETAIL PAIR SINCE IT                
037000*HAS TWO KEY COLUMNS (YEAR AND MONTH NUMBER) PLUS THE NAME.               
037100 01  O-MONTH-HEADER-LINE.                                                 
037200     05  O-MHDR-YEAR  PIC X(10) .                                         
037300     05  O-MHDR-NUMBER PIC X(09) .                                        
037400     05  O-MHDR-NAME  PIC X(13) .                                         
037500     05  O-MHDR-REVENUE PIC X(19) .                                       
037600     05  O-MHDR-QUANTITY PIC X(13) .                                      
037700     05  O-MHDR-ORDERS PIC X(11) .                                        
037800     05  FILLER       PIC X(57)   VALUE SPACES.                           
037900                                                                          
038000 01  O-MONTH-DETAIL-LINE.                                                 
038100     05  FILLER       PIC X(04)  VALUE SPACES.                            
038200     05  O-MON-YEAR   PIC 9(04) .                                         
038300     05  FILLER       PIC X(04)  VALUE SPACES.                            
038400     05  O-MON-NUMBER PIC 99    .                                         
038500     05  FILLER       PIC X(07)  VALUE SPACES.                            
038600     05  O-MON-NAME   PIC X(11) .                                         
038700     05  FILLER       PIC X(02)  VALUE SPACES.                            
038800     05  O-MON-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
038900     05  FILLER       PIC X(02)  VALUE SPACES.                            
039000     05  O-MON-QUANTITY PIC ZZZ,ZZZ,ZZ9.                                  
039100     05  FILLER       PIC X(02)  VALUE SPACES.                            
039200     05  O-MON-ORDERS PIC Z,ZZZ,ZZ9.                                      
039300     05  FILLER       PIC X(57)   VALUE SPACES.                           
039400                                                                          
039500*TOP-PERFORMER LINES, ADDED BY CR-0306 - RANK-LABEL SAYS WHICH            
039600*OF THE FIVE TOP-PERFORMER ROWS THIS PARTICULAR LINE IS.                  
039700 01  O-TOP-HEADER-LINE.                                                   
039800     05  FILLER       PIC X(04)  VALUE SPACES.                            
039900     05  FILLER       PIC X(20)  VALUE 'TOP PERFORMERS'.                  
040000     05  FILLER       PIC X(108)   VALUE SPACES.                          
040100                                                                          
040200 01  O-TOP-DETAIL-LINE.                                                   
040300     05  FILLER       PIC X(04)  VALUE SPACES.                            
040400     05  O-TOP-RANK-LABEL PIC X(14) .                                     
040500     05  FILLER       PIC X(02)  VALUE SPACES.                            
040600     05  O-TOP-KEY    PIC X(20) .                                         
040700     05  FILLER       PIC X(02)  VALUE SPACES.                            
040800     05  O-TOP-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
040900     05  FILLER       PIC X(02)  VALUE SPACES.                            
041000     05  O-TOP-QUANTITY PIC ZZZ,ZZZ,ZZ9.                                  
041100     05  FILLER       PIC X(02)  VALUE SPACES.                            
041200     05  O-TOP-ORDERS PIC Z,ZZZ,ZZ9.                                      
041300     05  FILLER       PIC X(49)   VALUE SPACES.                           
041400                                                                          
041500*METADATA LINES, ADDED BY CR-0561 - PIPELINE-VERSION IS A                 
041600*CONSTANT, STAMPED HERE RATHER THAN CARRIED AS A VARIABLE.                
041700 01  O-META-COUNT-LINE.                                                   
041800     05  FILLER       PIC X(04)  VALUE SPACES.                            
041900     05  O-META-COUNT-LABEL PIC X(30) .                                   
042000     05  FILLER       PIC X(04)  VALUE SPACES.                            
042100     05  O-META-COUNT-VALUE PIC Z,ZZZ,ZZ9.                                
042200     05  FILLER       PIC X(85)   VALUE SPACES.                           
042300                                                                          
042400 01  O-META-VERSION-LINE.                                                 
042500     05  FILLER       PIC X(04)  VALUE SPACES.                            
042600     05  O-META-VERSION-LABEL PIC X(30) .                                 
042700     05  FILLER       PIC X(04)  VALUE SPACES.                            
042800     05  O-META-VERSION-VALUE PIC X(03) .                                 
042900     05  FILLER       PIC X(91)   VALUE SPACES.                           
043000                                                                          
043100*ERROR LINE, ADDED BY PR-0499 FOR THE EMPTY-EXTRACT CASE.                 
043200 01  O-ERROR-LINE.                                                        
043300     05  FILLER       PIC X(10)  VALUE SPACES.                            
043400     05  O-ERROR-MESSAGE PIC X(60) .                                      
043500     05  FILLER       PIC X(62)   VALUE SPACES.                           
043600                                                                          
043700 PROCEDURE DIVISION.                                                      
043800                                                                          
043900*MAINLINE - INITIALIZE, THEN EITHER THE ERROR SECTION (EMPTY              
044000*EXTRACT) OR THE FULL READ/COMPUTE/RANK/REPORT SEQUENCE,                  
044100*THEN CLOSE THE FILES AND STOP.  ONE PASS OF THE EXTRACT ONLY.            
044200 0000-SALETL01.                                                           
044300                                                                          
044400     PERFORM 1000-INITIALIZE                                              
044500         THRU 1000-INITIALIZE-EXIT.                                       
044600                                                                          
044700     IF WS-RUN-ERROR                                                      
044800         PERFORM 8000-WRITE-ERROR-SECTION                                 
044900             THRU 8000-WRITE-ERROR-SECTION-EXIT                           
045000     ELSE                                                                 
045100         PERFORM 2000-PROCESS-RECORDS                                     
045200             THRU 2000-PROCESS-RECORDS-EXIT                               
045300             UNTIL NO-MORE-RECS                                           
045400         PERFORM 3000-COMPUTE-KPIS                                        
045500             THRU 3000-COMPUTE-KPIS-EXIT                                  
045600         PERFORM 4000-RANK-AGGREGATES                                     
045700             THRU 4000-RANK-AGGREGATES-EXIT                               
045800         PERFORM 5000-WRITE-REPORT                                        
045900             THRU 5000-WRITE-REPORT-EXIT                                  
046000     END-IF.                                                              
046100                                                                          
046200     PERFORM 6000-CLOSING                                                 
046300         THRU 6000-CLOSING-EXIT.                                          
046400                                                                          
046500     STOP RUN.                                                            
046600                                                                          
046700*OPENS THE FILES, BLANKS THE FOUR AGGREGATION TABLES, AND                 
046800*PRIMES THE READ LOOP WITH THE FIRST RECORD - IF THAT FIRST               
046900*READ HITS END OF FILE THE RUN IS FLAGGED AS AN ERROR RUN.                
047000 1000-INITIALIZE.                                                         
047100                                                                          
047200     OPEN INPUT SALES-MASTER.                                             
047300     OPEN OUTPUT AGG-PRTOUT.                                              
047400                                                                          
047500     PERFORM 1100-INIT-TABLES                                             
047600         THRU 1100-INIT-TABLES-EXIT.                                      
047700                                                                          
047800     PERFORM 9000-READ-SALES-RECORD                                       
047900         THRU 9000-READ-SALES-RECORD-EXIT.                                
048000                                                                          
048100     IF NO-MORE-RECS                                                      
048200         MOVE 'ERR' TO WS-RUN-STATUS                                      
048300     END-IF.                                                              
048400                                                                          
048500 1000-INITIALIZE-EXIT.                                                    
048600     EXIT.                                                                
048700                                                                          
048800*CLEARS ALL FOUR TABLES BEFORE THE FIRST RECORD IS READ -                 
048900*WITHOUT THIS, A RERUN IN THE SAME REGION WOULD INHERIT                   
049000*WHATEVER GARBAGE WAS LEFT IN STORAGE FROM THE PRIOR STEP.                
049100 1100-INIT-TABLES.                                                        
049200                                                                          
049300     PERFORM 1110-CLEAR-STATE-TABLE                                       
049400         THRU 1110-CLEAR-STATE-TABLE-EXIT                                 
049500         VARYING X FROM 1 BY 1 UNTIL X > 60.                              
049600                                                                          
049700     PERFORM 1120-CLEAR-CATEGORY-TABLE                                    
049800         THRU 1120-CLEAR-CATEGORY-TABLE-EXIT                              
049900         VARYING X FROM 1 BY 1 UNTIL X > 30.                              
050000                                                                          
050100     PERFORM 1130-CLEAR-SIZE-TABLE                                        
050200         THRU 1130-CLEAR-SIZE-TABLE-EXIT                                  
050300         VARYING X FROM 1 BY 1 UNTIL X > 20.                              
050400                                                                          
050500     PERFORM 1140-CLEAR-MONTH-TABLE                                       
050600         THRU 1140-CLEAR-MONTH-TABLE-EXIT                                 
050700         VARYING X FROM 1 BY 1 UNTIL X > 60.                              
050800                                                                          
050900 1100-INIT-TABLES-EXIT.                                                   
051000     EXIT.                                                                
051100                                                                          
051200*BLANKS THE KEY AND ZEROES THE THREE ACCUMULATORS FOR ONE                 
051300*STATE TABLE ROW - CALLED ONCE PER ROW BY THE VARYING ABOVE.              
051400 1110-CLEAR-STATE-TABLE.                                                  
051500                                                                          
051600     MOVE SPACES TO T-STATE-KEY(X).                                       
051700     MOVE ZERO   TO T-STATE-REVENUE(X).                                   
051800     MOVE ZERO   TO T-STATE-QUANTITY(X).                                  
051900     MOVE ZERO   TO T-STATE-ORDERS(X).                                    
052000                                                                          
052100 1110-CLEAR-STATE-TABLE-EXIT.                                             
052200     EXIT.                                                                
052300                                                                          
052400*SAME PATTERN AS 1110, FOR THE CATEGORY TABLE.                            
052500 1120-CLEAR-CATEGORY-TABLE.                                               
052600                                                                          
052700     MOVE SPACES TO T-CATEGORY-KEY(X).                                    
052800     MOVE ZERO   TO T-CATEGORY-REVENUE(X).                                
052900     MOVE ZERO   TO T-CATEGORY-QUANTITY(X).                               
053000     MOVE ZERO   TO T-CATEGORY-ORDERS(X).                                 
053100                                                                          
053200 1120-CLEAR-CATEGORY-TABLE-EXIT.                                          
053300     EXIT.                                                                
053400                                                                          
053500*SAME PATTERN AS 1110, FOR THE SIZE TABLE.                                
053600 1130-CLEAR-SIZE-TABLE.                                                   
053700                                                                          
053800     MOVE SPACES TO T-SIZE-KEY(X).                                        
053900     MOVE ZERO   TO T-SIZE-REVENUE(X).                                    
054000     MOVE ZERO   TO T-SIZE-QUANTITY(X).                                   
054100     MOVE ZERO   TO T-SIZE-ORDERS(X).                                     
054200                                                                          
054300 1130-CLEAR-SIZE-TABLE-EXIT.                                              
054400     EXIT.                                                                
054500                                                                          
054600*SAME PATTERN AS 1110, FOR THE MONTH TABLE - TWO KEY FIELDS               
054700*(YEAR AND NUMBER) PLUS THE MONTH NAME ALL GET BLANKED HERE.              
054800 1140-CLEAR-MONTH-TABLE.                                                  
054900                                                                          
055000     MOVE ZERO   TO T-MONTH-YEAR(X).                                      
055100     MOVE ZERO   TO T-MONTH-NUMBER(X).                                    
055200     MOVE SPACES TO T-MONTH-NAME(X).                                      
055300     MOVE ZERO   TO T-MONTH-REVENUE(X).                                   
055400     MOVE ZERO   TO T-MONTH-QUANTITY(X).                                  
055500     MOVE ZERO   TO T-MONTH-ORDERS(X).                                    
055600                                                                          
055700 1140-CLEAR-MONTH-TABLE-EXIT.                                             
055800     EXIT.                                                                
055900                                                                          
056000*ONE PASS PER INPUT RECORD - CLEANSE THE NUMERIC FIELDS,                  
056100*CLASSIFY CANCELLED VS ACTIVE, THEN READ THE NEXT RECORD.                 
056200 2000-PROCESS-RECORDS.                                                    
056300                                                                          
056400     ADD 1 TO C-RECORDS-READ.                                             
056500                                                                          
056600     PERFORM 2100-VALIDATE-AMOUNTS                                        
056700         THRU 2100-VALIDATE-AMOUNTS-EXIT.                                 
056800                                                                          
056900     PERFORM 2200-CLASSIFY-STATUS                                         
057000         THRU 2200-CLASSIFY-STATUS-EXIT.                                  
057100                                                                          
057200     PERFORM 9000-READ-SALES-RECORD                                       
057300         THRU 9000-READ-SALES-RECORD-EXIT.                                
057400                                                                          
057500 2000-PROCESS-RECORDS-EXIT.                                               
057600     EXIT.                                                                
057700                                                                          
057800*VALIDATE-AMOUNTS CLEANSES QTY AND AMOUNT - A FIELD THAT IS               
057900*BLANK OR CONTAINS NON-NUMERIC DATA IS TREATED AS ZERO SO A               
058000*BAD EXTRACT ROW DOES NOT ABEND THE RUN (SEE PR-0355).                    
058100 2100-VALIDATE-AMOUNTS.                                                   
058200                                                                          
058300     IF I-QTY-X IS NOT NUMERIC                                            
058400         MOVE ZERO TO I-QTY                                               
058500     END-IF.                                                              
058600                                                                          
058700     IF I-AMOUNT-X IS NOT NUMERIC                                         
058800         MOVE ZERO TO I-AMOUNT                                            
058900     END-IF.                                                              
059000                                                                          
059100 2100-VALIDATE-AMOUNTS-EXIT.                                              
059200     EXIT.                                                                
059300                                                                          
059400*CANCELLED LINES ARE COUNTED BUT DROPPED FROM EVERY REVENUE,              
059500*QUANTITY AND GROUP-TABLE ACCUMULATOR - THEY NEVER REACH                  
059600*2300-ACCUMULATE-TOTALS.                                                  
059700 2200-CLASSIFY-STATUS.                                                    
059800                                                                          
059900     IF I-STATUS-CANCELLED                                                
060000         ADD 1 TO C-CANCELLED-ORDERS                                      
060100     ELSE                                                                 
060200         PERFORM 2300-ACCUMULATE-TOTALS                                   
060300             THRU 2300-ACCUMULATE-TOTALS-EXIT                             
060400     END-IF.                                                              
060500                                                                          
060600 2200-CLASSIFY-STATUS-EXIT.                                               
060700     EXIT.                                                                
060800                                                                          
060900*BUMPS THE GRAND TOTALS, THEN FANS OUT TO ALL FOUR GROUP-BY               
061000*TABLES SO ONE ACTIVE ORDER LINE UPDATES STATE, CATEGORY,                 
061100*SIZE AND MONTH IN A SINGLE PASS OVER THE RECORD.                         
061200 2300-ACCUMULATE-TOTALS.                                                  
061300                                                                          
061400     ADD 1        TO C-ACTIVE-ORDERS.                                     
061500     ADD I-AMOUNT TO C-TOTAL-REVENUE.                                     
061600     ADD I-QTY    TO C-TOTAL-QUANTITY.                                    
061700                                                                          
061800     PERFORM 2400-UPDATE-STATE-TABLE                                      
061900         THRU 2400-UPDATE-STATE-TABLE-EXIT.                               
062000                                                                          
062100     PERFORM 2500-UPDATE-CATEGORY-TABLE                                   
062200         THRU 2500-UPDATE-CATEGORY-TABLE-EXIT.                            
062300                                                                          
062400     PERFORM 2600-UPDATE-SIZE-TABLE                                       
062500         THRU 2600-UPDATE-SIZE-TABLE-EXIT.                                
062600                                                                          
062700     PERFORM 2700-UPDATE-MONTH-TABLE                                      
062800         THRU 2700-UPDATE-MONTH-TABLE-EXIT.                               
062900                                                                          
063000 2300-ACCUMULATE-TOTALS-EXIT.                                             
063100     EXIT.                                                                
063200                                                                          
063300*STATE/CATEGORY/SIZE/MONTH TABLES ARE SCANNED BY A STRAIGHT               
063400*PERFORM VARYING LOOKUP (NOT THE SEARCH VERB) TO MATCH THE                
063500*PLAIN SUBSCRIPTED TABLE HANDLING USED ELSEWHERE IN THIS SHOP.            
063600*WS-FOUND-IX IS ZEROED FIRST SO A MISS CAN BE TOLD FROM A HIT.            
063700 2400-UPDATE-STATE-TABLE.                                                 
063800                                                                          
063900     MOVE ZERO TO WS-FOUND-IX.                                            
064000     PERFORM 2410-FIND-STATE-ENTRY                                        
064100         THRU 2410-FIND-STATE-ENTRY-EXIT                                  
064200         VARYING X FROM 1 BY 1                                            
064300         UNTIL X > C-STATE-COUNT                                          
064400         OR WS-FOUND-IX NOT = ZERO.                                       
064500                                                                          
064600*NO MATCH FOUND - ADD A NEW ROW FOR THIS STATE AT THE END                 
064700*OF THE TABLE AND POINT WS-FOUND-IX AT IT.                                
064800     IF WS-FOUND-IX = ZERO                                                
064900         ADD 1 TO C-STATE-COUNT                                           
065000         MOVE C-STATE-COUNT TO WS-FOUND-IX                                
065100         MOVE I-SHIP-STATE TO T-STATE-KEY(WS-FOUND-IX)                    
065200     END-IF.                                                              
065300                                                                          
065400     ADD I-AMOUNT TO T-STATE-REVENUE(WS-FOUND-IX).                        
065500     ADD I-QTY    TO T-STATE-QUANTITY(WS-FOUND-IX).                       
065600     ADD 1        TO T-STATE-ORDERS(WS-FOUND-IX).                         
065700                                                                          
065800 2400-UPDATE-STATE-TABLE-EXIT.                                            
065900     EXIT.                                                                
066000                                                                          
066100*RETURNS WITH WS-FOUND-IX STILL ZERO IF NO MATCH - THE                    
066200*CALLING PARAGRAPH THEN KNOWS TO INSERT A NEW ROW.                        
066300 2410-FIND-STATE-ENTRY.                                                   
066400                                                                          
066500     IF T-STATE-KEY(X) = I-SHIP-STATE                                     
066600         MOVE X TO WS-FOUND-IX                                            
066700     END-IF.                                                              
066800                                                                          
066900 2410-FIND-STATE-ENTRY-EXIT.                                              
067000     EXIT.                                                                
067100                                                                          
067200*SAME LOOKUP/INSERT PATTERN AS 2400, FOR CATEGORY.                        
067300 2500-UPDATE-CATEGORY-TABLE.                                              
067400                                                                          
067500     MOVE ZERO TO WS-FOUND-IX.                                            
067600     PERFORM 2510-FIND-CATEGORY-ENTRY                                     
067700         THRU 2510-FIND-CATEGORY-ENTRY-EXIT                               
067800         VARYING X FROM 1 BY 1                                            
067900         UNTIL X > C-CATEGORY-COUNT                                       
068000         OR WS-FOUND-IX NOT = ZERO.                                       
068100                                                                          
068200     IF WS-FOUND-IX = ZERO                                                
068300         ADD 1 TO C-CATEGORY-COUNT                                        
068400         MOVE C-CATEGORY-COUNT TO WS-FOUND-IX                             
068500         MOVE I-CATEGORY TO T-CATEGORY-KEY(WS-FOUND-IX)                   
068600     END-IF.                                                              
068700                                                                          
068800     ADD I-AMOUNT TO T-CATEGORY-REVENUE(WS-FOUND-IX).                     
068900     ADD I-QTY    TO T-CATEGORY-QUANTITY(WS-FOUND-IX).                    
069000     ADD 1        TO T-CATEGORY-ORDERS(WS-FOUND-IX).                      
069100                                                                          
069200 2500-UPDATE-CATEGORY-TABLE-EXIT.                                         
069300     EXIT.                                                                
069400                                                                          
069500*SEE 2410 - SAME LOOKUP CONTRACT, FOR CATEGORY.                           
069600 2510-FIND-CATEGORY-ENTRY.                                                
069700                                                                          
069800     IF T-CATEGORY-KEY(X) = I-CATEGORY                                    
069900         MOVE X TO WS-FOUND-IX                                            
070000     END-IF.                                                              
070100                                                                          
070200 2510-FIND-CATEGORY-ENTRY-EXIT.                                           
070300     EXIT.                                                                
070400                                                                          
070500*SAME LOOKUP/INSERT PATTERN AS 2400, FOR SIZE.                            
070600 2600-UPDATE-SIZE-TABLE.                                                  
070700                                                                          
070800     MOVE ZERO TO WS-FOUND-IX.                                            
070900     PERFORM 2610-FIND-SIZE-ENTRY                                         
071000         THRU 2610-FIND-SIZE-ENTRY-EXIT                                   
071100         VARYING X FROM 1 BY 1                                            
071200         UNTIL X > C-SIZE-COUNT                                           
071300         OR WS-FOUND-IX NOT = ZERO.                                       
071400                                                                          
071500     IF WS-FOUND-IX = ZERO                                                
071600         ADD 1 TO C-SIZE-COUNT                                            
071700         MOVE C-SIZE-COUNT TO WS-FOUND-IX                                 
071800         MOVE I-SIZE TO T-SIZE-KEY(WS-FOUND-IX)                           
071900     END-IF.                                                              
072000                                                                          
072100     ADD I-AMOUNT TO T-SIZE-REVENUE(WS-FOUND-IX).                         
072200     ADD I-QTY    TO T-SIZE-QUANTITY(WS-FOUND-IX).                        
072300     ADD 1        TO T-SIZE-ORDERS(WS-FOUND-IX).                          
072400                                                                          
072500 2600-UPDATE-SIZE-TABLE-EXIT.                                             
072600     EXIT.                                                                
072700                                                                          
072800*SEE 2410 - SAME LOOKUP CONTRACT, FOR SIZE.                               
072900 2610-FIND-SIZE-ENTRY.                                                    
073000                                                                          
073100     IF T-SIZE-KEY(X) = I-SIZE                                            
073200         MOVE X TO WS-FOUND-IX                                            
073300     END-IF.                                                              
073400                                                                          
073500 2610-FIND-SIZE-ENTRY-EXIT.                                               
073600     EXIT.                                                                
073700                                                                          
073800*SAME LOOKUP/INSERT PATTERN AS 2400, FOR MONTH - THE KEY IS               
073900*THE YEAR/MONTH PAIR TOGETHER, NOT A SINGLE FIELD.                        
074000 2700-UPDATE-MONTH-TABLE.                                                 
074100                                                                          
074200     MOVE ZERO TO WS-FOUND-IX.                                            
074300     PERFORM 2710-FIND-MONTH-ENTRY                                        
074400         THRU 2710-FIND-MONTH-ENTRY-EXIT                                  
074500         VARYING X FROM 1 BY 1                                            
074600         UNTIL X > C-MONTH-COUNT                                          
074700         OR WS-FOUND-IX NOT = ZERO.                                       
074800                                                                          
074900     IF WS-FOUND-IX = ZERO                                                
075000         ADD 1 TO C-MONTH-COUNT                                           
075100         MOVE C-MONTH-COUNT TO WS-FOUND-IX                                
075200         MOVE I-ORDER-YEAR  TO T-MONTH-YEAR(WS-FOUND-IX)                  
075300         MOVE I-ORDER-MONTH TO T-MONTH-NUMBER(WS-FOUND-IX)                
075400         MOVE I-MONTH-NAME  TO T-MONTH-NAME(WS-FOUND-IX)                  
075500     END-IF.                                                              
075600                                                                          
075700     ADD I-AMOUNT TO T-MONTH-REVENUE(WS-FOUND-IX).                        
075800     ADD I-QTY    TO T-MONTH-QUANTITY(WS-FOUND-IX).                       
075900     ADD 1        TO T-MONTH-ORDERS(WS-FOUND-IX).                         
076000                                                                          
076100 2700-UPDATE-MONTH-TABLE-EXIT.                                            
076200     EXIT.                                                                
076300                                                                          
076400*SEE 2410 - SAME LOOKUP CONTRACT, FOR MONTH - BOTH YEAR AND               
076500*MONTH NUMBER MUST MATCH FOR A HIT.                                       
076600 2710-FIND-MONTH-ENTRY.                                                   
076700                                                                          
076800     IF T-MONTH-YEAR(X) = I-ORDER-YEAR                                    
076900         AND T-MONTH-NUMBER(X) = I-ORDER-MONTH                            
077000         MOVE X TO WS-FOUND-IX                                            
077100     END-IF.                                                              
077200                                                                          
077300 2710-FIND-MONTH-ENTRY-EXIT.                                              
077400     EXIT.                                                                
077500                                                                          
077600*ADDED BY CR-0452 - AVERAGE ORDER VALUE AND CANCELLATION                  
077700*RATE ARE BOTH HELD TO ZERO WHEN THE RUN HAS NO ORDERS, SO                
077800*THE REPORT NEVER SHOWS A DIVIDE-BY-ZERO GARBAGE FIGURE.                  
077900 3000-COMPUTE-KPIS.                                                       
078000                                                                          
078100     IF C-ACTIVE-ORDERS > ZERO                                            
078200         COMPUTE C-AVERAGE-ORDER-VALUE ROUNDED =                          
078300             C-TOTAL-REVENUE / C-ACTIVE-ORDERS                            
078400     ELSE                                                                 
078500         MOVE ZERO TO C-AVERAGE-ORDER-VALUE                               
078600     END-IF.                                                              
078700                                                                          
078800     IF C-RECORDS-READ > ZERO                                             
078900         COMPUTE C-CANCELLATION-RATE ROUNDED =                            
079000             (C-CANCELLED-ORDERS / C-RECORDS-READ) * 100                  
079100     ELSE                                                                 
079200         MOVE ZERO TO C-CANCELLATION-RATE                                 
079300     END-IF.                                                              
079400                                                                          
079500 3000-COMPUTE-KPIS-EXIT.                                                  
079600     EXIT.                                                                
079700                                                                          
079800*4000-RANK-AGGREGATES SORTS EACH TABLE BY REVENUE DESCENDING              
079900*(MONTH TABLE BY YEAR/MONTH ASCENDING INSTEAD) USING A                    
080000*STRAIGHT SELECTION SORT - THE TABLES ARE SMALL SO THIS IS                
080100*CHEAPER THAN BRINGING UP THE SORT VERB FOR A ONE-SHOT JOB.               
080200 4000-RANK-AGGREGATES.                                                    
080300                                                                          
080400     PERFORM 4100-SORT-STATE-TABLE                                        
080500         THRU 4100-SORT-STATE-TABLE-EXIT.                                 
080600                                                                          
080700     PERFORM 4200-SORT-CATEGORY-TABLE                                     
080800         THRU 4200-SORT-CATEGORY-TABLE-EXIT.                              
080900                                                                          
081000     PERFORM 4300-SORT-SIZE-TABLE                                         
081100         THRU 4300-SORT-SIZE-TABLE-EXIT.                                  
081200                                                                          
081300     PERFORM 4400-SORT-MONTH-TABLE                                        
081400         THRU 4400-SORT-MONTH-TABLE-EXIT.                                 
081500                                                                          
081600 4000-RANK-AGGREGATES-EXIT.                                               
081700     EXIT.                                                                
081800                                                                          
081900*OUTER LOOP WALKS EVERY ROW BUT THE LAST; THE INNER LOOP                  
082000*COMPARES IT AGAINST EVERY ROW BELOW IT AND SWAPS THROUGH                 
082100*WS-HOLD-COMPARE-AMT SO THE HIGHEST REVENUE ROW BUBBLES UP.               
082200 4100-SORT-STATE-TABLE.                                                   
082300                                                                          
082400     IF C-STATE-COUNT > 1                                                 
082500         PERFORM 4110-STATE-OUTER-LOOP                                    
082600             THRU 4110-STATE-OUTER-LOOP-EXIT                              
082700             VARYING X FROM 1 BY 1                                        
082800             UNTIL X > C-STATE-COUNT - 1                                  
082900     END-IF.                                                              
083000                                                                          
083100 4100-SORT-STATE-TABLE-EXIT.                                              
083200     EXIT.                                                                
083300                                                                          
083400 4110-STATE-OUTER-LOOP.                                                   
083500                                                                          
083600     PERFORM 4120-STATE-INNER-LOOP                                        
083700         THRU 4120-STATE-INNER-LOOP-EXIT                                  
083800         VARYING Y FROM X + 1 BY 1                                        
083900         UNTIL Y > C-STATE-COUNT.                                         
084000                                                                          
084100 4110-STATE-OUTER-LOOP-EXIT.                                              
084200     EXIT.                                                                
084300                                                                          
084400*WS-HOLD-COMPARE-AMT PARKS ROW X'S REVENUE SO THE COMPARE                 
084500*AND THE EVENTUAL SWAP BOTH READ FROM A STABLE SCRATCH COPY.              
084600 4120-STATE-INNER-LOOP.                                                   
084700                                                                          
084800     MOVE T-STATE-REVENUE(X) TO WS-HOLD-COMPARE-AMT.                      
084900     IF T-STATE-REVENUE(Y) > WS-HOLD-COMPARE-AMT                          
085000         MOVE T-STATE-ENTRY(X) TO H-STATE-ENTRY                           
085100         MOVE T-STATE-ENTRY(Y) TO T-STATE-ENTRY(X)                        
085200         MOVE H-STATE-ENTRY    TO T-STATE-ENTRY(Y)                        
085300     END-IF.                                                              
085400                                                                          
085500 4120-STATE-INNER-LOOP-EXIT.                                              
085600     EXIT.                                                                
085700                                                                          
085800*SAME SELECTION SORT SHAPE AS 4100, FOR CATEGORY.                         
085900 4200-SORT-CATEGORY-TABLE.                                                
086000                                                                          
086100     IF C-CATEGORY-COUNT > 1                                              
086200         PERFORM 4210-CATEGORY-OUTER-LOOP                                 
086300             THRU 4210-CATEGORY-OUTER-LOOP-EXIT                           
086400             VARYING X FROM 1 BY 1                                        
086500             UNTIL X > C-CATEGORY-COUNT - 1                               
086600     END-IF.                                                              
086700                                                                          
086800 4200-SORT-CATEGORY-TABLE-EXIT.                                           
086900     EXIT.                                                                
087000                                                                          
087100 4210-CATEGORY-OUTER-LOOP.                                                
087200                                                                          
087300     PERFORM 4220-CATEGORY-INNER-LOOP                                     
087400         THRU 4220-CATEGORY-INNER-LOOP-EXIT                               
087500         VARYING Y FROM X + 1 BY 1                                        
087600         UNTIL Y > C-CATEGORY-COUNT.                                      
087700                                                                          
087800 4210-CATEGORY-OUTER-LOOP-EXIT.                                           
087900     EXIT.                                                                
088000                                                                          
088100 4220-CATEGORY-INNER-LOOP.                                                
088200                                                                          
088300     MOVE T-CATEGORY-REVENUE(X) TO WS-HOLD-COMPARE-AMT.                   
088400     IF T-CATEGORY-REVENUE(Y) > WS-HOLD-COMPARE-AMT                       
088500         MOVE T-CATEGORY-ENTRY(X) TO H-CATEGORY-ENTRY                     
088600         MOVE T-CATEGORY-ENTRY(Y) TO T-CATEGORY-ENTRY(X)                  
088700         MOVE H-CATEGORY-ENTRY    TO T-CATEGORY-ENTRY(Y)                  
088800     END-IF.                                                              
088900                                                                          
089000 4220-CATEGORY-INNER-LOOP-EXIT.                                           
089100     EXIT.                                                                
089200                                                                          
089300*SAME SELECTION SORT SHAPE AS 4100, FOR SIZE.                             
089400 4300-SORT-SIZE-TABLE.                                                    
089500                                                                          
089600     IF C-SIZE-COUNT > 1                                                  
089700         PERFORM 4310-SIZE-OUTER-LOOP                                     
089800             THRU 4310-SIZE-OUTER-LOOP-EXIT                               
089900             VARYING X FROM 1 BY 1                                        
090000             UNTIL X > C-SIZE-COUNT - 1                                   
090100     END-IF.                                                              
090200                                                                          
090300 4300-SORT-SIZE-TABLE-EXIT.                                               
090400     EXIT.                                                                
090500                                                                          
090600 4310-SIZE-OUTER-LOOP.                                                    
090700                                                                          
090800     PERFORM 4320-SIZE-INNER-LOOP                                         
090900         THRU 4320-SIZE-INNER-LOOP-EXIT                                   
091000         VARYING Y FROM X + 1 BY 1                                        
091100         UNTIL Y > C-SIZE-COUNT.                                          
091200                                                                          
091300 4310-SIZE-OUTER-LOOP-EXIT.                                               
091400     EXIT.                                                                
091500                                                                          
091600 4320-SIZE-INNER-LOOP.                                                    
091700                                                                          
091800     IF T-SIZE-REVENUE(Y) > T-SIZE-REVENUE(X)                             
091900         MOVE T-SIZE-ENTRY(X) TO H-SIZE-ENTRY                             
092000         MOVE T-SIZE-ENTRY(Y) TO T-SIZE-ENTRY(X)                          
092100         MOVE H-SIZE-ENTRY    TO T-SIZE-ENTRY(Y)                          
092200     END-IF.                                                              
092300                                                                          
092400 4320-SIZE-INNER-LOOP-EXIT.                                               
092500     EXIT.                                                                
092600                                                                          
092700*MONTH TABLE SORTS ASCENDING BY YEAR THEN MONTH - THE OTHER               
092800*THREE TABLES SORT DESCENDING BY REVENUE, THIS ONE DOES NOT.              
092900 4400-SORT-MONTH-TABLE.                                                   
093000                                                                          
093100     IF C-MONTH-COUNT > 1                                                 
093200         PERFORM 4410-MONTH-OUTER-LOOP                                    
093300             THRU 4410-MONTH-OUTER-LOOP-EXIT                              
093400             VARYING X FROM 1 BY 1                                        
093500             UNTIL X > C-MONTH-COUNT - 1                                  
093600     END-IF.                                                              
093700                                                                          
093800 4400-SORT-MONTH-TABLE-EXIT.                                              
093900     EXIT.                                                                
094000                                                                          
094100 4410-MONTH-OUTER-LOOP.                                                   
094200                                                                          
094300     PERFORM 4420-MONTH-INNER-LOOP                                        
094400         THRU 4420-MONTH-INNER-LOOP-EXIT                                  
094500         VARYING Y FROM X + 1 BY 1                                        
094600         UNTIL Y > C-MONTH-COUNT.                                         
094700                                                                          
094800 4410-MONTH-OUTER-LOOP-EXIT.                                              
094900     EXIT.                                                                
095000                                                                          
095100*COMPARE IS YEAR FIRST, THEN MONTH NUMBER WITHIN A TIED YEAR -            
095200*PR-0241 FIXED AN EARLIER VERSION OF THIS SAME IDEA THAT WAS              
095300*DROPPING A ROW ON A TIE INSTEAD OF COMPARING THE SECOND KEY.             
095400 4420-MONTH-INNER-LOOP.                                                   
095500                                                                          
095600     IF T-MONTH-YEAR(Y) < T-MONTH-YEAR(X)                                 
095700         MOVE T-MONTH-ENTRY(X) TO H-MONTH-ENTRY                           
095800         MOVE T-MONTH-ENTRY(Y) TO T-MONTH-ENTRY(X)                        
095900         MOVE H-MONTH-ENTRY    TO T-MONTH-ENTRY(Y)                        
096000     ELSE                                                                 
096100         IF T-MONTH-YEAR(Y) = T-MONTH-YEAR(X)                             
096200             AND T-MONTH-NUMBER(Y) < T-MONTH-NUMBER(X)                    
096300             MOVE T-MONTH-ENTRY(X) TO H-MONTH-ENTRY                       
096400             MOVE T-MONTH-ENTRY(Y) TO T-MONTH-ENTRY(X)                    
096500             MOVE H-MONTH-ENTRY    TO T-MONTH-ENTRY(Y)                    
096600         END-IF                                                           
096700     END-IF.                                                              
096800                                                                          
096900 4420-MONTH-INNER-LOOP-EXIT.                                              
097000     EXIT.                                                                
097100                                                                          
097200*DRIVES EVERY SECTION OF THE PRINTED REPORT, IN THE ORDER                 
097300*THE READER SEES THEM - KPIS, THEN EACH GROUP-BY SECTION,                 
097400*THEN TOP PERFORMERS, THEN RUN METADATA LAST.                             
097500 5000-WRITE-REPORT.                                                       
097600                                                                          
097700     PERFORM 5100-WRITE-KPI-SECTION                                       
097800         THRU 5100-WRITE-KPI-SECTION-EXIT.                                
097900                                                                          
098000     PERFORM 5200-WRITE-STATE-SECTION                                     
098100         THRU 5200-WRITE-STATE-SECTION-EXIT.                              
098200                                                                          
098300     PERFORM 5300-WRITE-CATEGORY-SECTION                                  
098400         THRU 5300-WRITE-CATEGORY-SECTION-EXIT.                           
098500                                                                          
098600     PERFORM 5400-WRITE-MONTH-SECTION                                     
098700         THRU 5400-WRITE-MONTH-SECTION-EXIT.                              
098800                                                                          
098900     PERFORM 5500-WRITE-SIZE-SECTION                                      
099000         THRU 5500-WRITE-SIZE-SECTION-EXIT.                               
099100                                                                          
099200     PERFORM 5600-WRITE-TOP-PERFORMERS                                    
099300         THRU 5600-WRITE-TOP-PERFORMERS-EXIT.                             
099400                                                                          
099500     PERFORM 5700-WRITE-METADATA-SECTION                                  
099600         THRU 5700-WRITE-METADATA-SECTION-EXIT.                           
099700                                                                          
099800 5000-WRITE-REPORT-EXIT.                                                  
099900     EXIT.                                                                
100000                                                                          
100100*TITLE AND SUBTITLE ONLY PRINT ONCE, AT THE TOP OF PAGE 1 -               
100200*THIS REPORT NEVER RUNS LONG ENOUGH TO NEED A SECOND PAGE                 
100300*BREAK, SO THERE IS NO LINE-COUNT OVERFLOW TEST HERE.                     
100400 5100-WRITE-KPI-SECTION.                                                  
100500                                                                          
100600     ADD 1 TO C-PCTR.                                                     
100700     MOVE C-PCTR TO O-PCTR.                                               
100800     WRITE PRTLINE FROM O-TITLE-LINE                                      
100900         AFTER ADVANCING PAGE.                                            
101000     WRITE PRTLINE FROM O-SUBTITLE-LINE                                   
101100         AFTER ADVANCING 1 LINE.                                          
101200     WRITE PRTLINE FROM O-BLANK-LINE                                      
101300         AFTER ADVANCING 1 LINE.                                          
101400     ADD 3 TO WS-RPT-LINE-CTR.                                            
101500                                                                          
101600*TOTAL REVENUE ACROSS ALL ACTIVE ORDER LINES.                             
101700     MOVE 'TOTAL REVENUE'        TO O-KPI-MONEY-LABEL.                    
101800     MOVE C-TOTAL-REVENUE        TO O-KPI-MONEY-VALUE.                    
101900     WRITE PRTLINE FROM O-KPI-MONEY-LINE                                  
102000         AFTER ADVANCING 1 LINE.                                          
102100     ADD 1 TO WS-RPT-LINE-CTR.                                            
102200                                                                          
102300*ORDER COUNT EXCLUDES CANCELLED LINES.                                    
102400     MOVE 'TOTAL ORDERS'         TO O-KPI-COUNT-LABEL.                    
102500     MOVE C-ACTIVE-ORDERS        TO O-KPI-COUNT-VALUE.                    
102600     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
102700         AFTER ADVANCING 1 LINE.                                          
102800     ADD 1 TO WS-RPT-LINE-CTR.                                            
102900                                                                          
103000     MOVE 'TOTAL QUANTITY'       TO O-KPI-COUNT-LABEL.                    
103100     MOVE C-TOTAL-QUANTITY       TO O-KPI-COUNT-VALUE.                    
103200     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
103300         AFTER ADVANCING 1 LINE.                                          
103400     ADD 1 TO WS-RPT-LINE-CTR.                                            
103500                                                                          
103600*AVERAGE ORDER VALUE AND CANCELLATION RATE ARE BOTH COMPUTED              
103700*BACK IN 3000-COMPUTE-KPIS, ZERO-GUARDED THERE, NOT HERE.                 
103800     MOVE 'AVERAGE ORDER VALUE'  TO O-KPI-AVG-LABEL.                      
103900     MOVE C-AVERAGE-ORDER-VALUE  TO O-KPI-AVG-VALUE.                      
104000     WRITE PRTLINE FROM O-KPI-AVG-LINE                                    
104100         AFTER ADVANCING 1 LINE.                                          
104200     ADD 1 TO WS-RPT-LINE-CTR.                                            
104300                                                                          
104400     MOVE 'CANCELLED ORDERS'     TO O-KPI-COUNT-LABEL.                    
104500     MOVE C-CANCELLED-ORDERS     TO O-KPI-COUNT-VALUE.                    
104600     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
104700         AFTER ADVANCING 1 LINE.                                          
104800     ADD 1 TO WS-RPT-LINE-CTR.                                            
104900                                                                          
105000     MOVE 'CANCELLATION RATE'    TO O-KPI-PCT-LABEL.                      
105100     MOVE C-CANCELLATION-RATE    TO O-KPI-PCT-VALUE.                      
105200     WRITE PRTLINE FROM O-KPI-PERCENT-LINE                                
105300         AFTER ADVANCING 1 LINE.                                          
105400     ADD 1 TO WS-RPT-LINE-CTR.                                            
105500                                                                          
105600 5100-WRITE-KPI-SECTION-EXIT.                                             
105700     EXIT.                                                                
105800                                                                          
105900*STATE SECTION - HEADER LINE THEN ONE DETAIL ROW PER STATE                
106000*THAT HAD AT LEAST ONE ACTIVE ORDER, SORTED REVENUE HIGH TO               
106100*LOW BY 4100-SORT-STATE-TABLE.                                            
106200 5200-WRITE-STATE-SECTION.                                                
106300                                                                          
106400     WRITE PRTLINE FROM O-BLANK-LINE                                      
106500         AFTER ADVANCING 1 LINE.                                          
106600     MOVE 'STATE'    TO O-GHDR-KEY.                                       
106700     MOVE 'REVENUE'  TO O-GHDR-REVENUE.                                   
106800     MOVE 'QUANTITY' TO O-GHDR-QUANTITY.                                  
106900     MOVE 'ORDERS'   TO O-GHDR-ORDERS.                                    
107000     WRITE PRTLINE FROM O-GROUP-HEADER-LINE                               
107100         AFTER ADVANCING 1 LINE.                                          
107200     ADD 2 TO WS-RPT-LINE-CTR.                                            
107300                                                                          
107400     PERFORM 5210-STATE-DETAIL                                            
107500         THRU 5210-STATE-DETAIL-EXIT                                      
107600         VARYING X FROM 1 BY 1 UNTIL X > C-STATE-COUNT.                   
107700                                                                          
107800 5200-WRITE-STATE-SECTION-EXIT.                                           
107900     EXIT.                                                                
108000                                                                          
108100 5210-STATE-DETAIL.                                                       
108200                                                                          
108300     MOVE T-STATE-KEY(X)      TO O-GRP-KEY.                               
108400     MOVE T-STATE-REVENUE(X)  TO O-GRP-REVENUE.                           
108500     MOVE T-STATE-QUANTITY(X) TO O-GRP-QUANTITY.                          
108600     MOVE T-STATE-ORDERS(X)   TO O-GRP-ORDERS.                            
108700     WRITE PRTLINE FROM O-GROUP-DETAIL-LINE                               
108800         AFTER ADVANCING 1 LINE.                                          
108900     ADD 1 TO WS-RPT-LINE-CTR.                                            
109000                                                                          
109100 5210-STATE-DETAIL-EXIT.                                                  
109200     EXIT.                                                                
109300                                                                          
109400*SAME SHAPE AS 5200, FOR CATEGORY.                                        
109500 5300-WRITE-CATEGORY-SECTION.                                             
109600                                                                          
109700     WRITE PRTLINE FROM O-BLANK-LINE                                      
109800         AFTER ADVANCING 1 LINE.                                          
109900     MOVE 'CATEGORY' TO O-GHDR-KEY.                                       
110000     MOVE 'REVENUE'  TO O-GHDR-REVENUE.                                   
110100     MOVE 'QUANTITY' TO O-GHDR-QUANTITY.                                  
110200     MOVE 'ORDERS'   TO O-GHDR-ORDERS.                                    
110300     WRITE PRTLINE FROM O-GROUP-HEADER-LINE                               
110400         AFTER ADVANCING 1 LINE.                                          
110500     ADD 2 TO WS-RPT-LINE-CTR.                                            
110600                                                                          
110700     PERFORM 5310-CATEGORY-DETAIL                                         
110800         THRU 5310-CATEGORY-DETAIL-EXIT                                   
110900         VARYING X FROM 1 BY 1 UNTIL X > C-CATEGORY-COUNT.                
111000                                                                          
111100 5300-WRITE-CATEGORY-SECTION-EXIT.                                        
111200     EXIT.                                                                
111300                                                                          
111400 5310-CATEGORY-DETAIL.                                                    
111500                                                                          
111600     MOVE T-CATEGORY-KEY(X)      TO O-GRP-KEY.                            
111700     MOVE T-CATEGORY-REVENUE(X)  TO O-GRP-REVENUE.                        
111800     MOVE T-CATEGORY-QUANTITY(X) TO O-GRP-QUANTITY.                       
111900     MOVE T-CATEGORY-ORDERS(X)   TO O-GRP-ORDERS.                         
112000     WRITE PRTLINE FROM O-GROUP-DETAIL-LINE                               
112100         AFTER ADVANCING 1 LINE.                                          
112200     ADD 1 TO WS-RPT-LINE-CTR.                                            
112300                                                                          
112400 5310-CATEGORY-DETAIL-EXIT.                                               
112500     EXIT.                                                                
112600                                                                          
112700*MONTH SECTION - SORTED ASCENDING BY 4400-SORT-MONTH-TABLE SO             
112800*THE TREND READS LEFT TO RIGHT IN CALENDAR ORDER.                         
112900 5400-WRITE-MONTH-SECTION.                                                
113000                                                                          
113100     WRITE PRTLINE FROM O-BLANK-LINE                                      
113200         AFTER ADVANCING 1 LINE.                                          
113300     MOVE 'YEAR'       TO O-MHDR-YEAR.                                    
113400     MOVE 'MONTH'      TO O-MHDR-NUMBER.                                  
113500     MOVE 'MONTH-NAME' TO O-MHDR-NAME.                                    
113600     MOVE 'REVENUE'    TO O-MHDR-REVENUE.                                 
113700     MOVE 'QUANTITY'   TO O-MHDR-QUANTITY.                                
113800     MOVE 'ORDERS'     TO O-MHDR-ORDERS.                                  
113900     WRITE PRTLINE FROM O-MONTH-HEADER-LINE                               
114000         AFTER ADVANCING 1 LINE.                                          
114100     ADD 2 TO WS-RPT-LINE-CTR.                                            
114200                                                                          
114300     PERFORM 5410-MONTH-DETAIL                                            
114400         THRU 5410-MONTH-DETAIL-EXIT                                      
114500         VARYING X FROM 1 BY 1 UNTIL X > C-MONTH-COUNT.                   
114600                                                                          
114700 5400-WRITE-MONTH-SECTION-EXIT.                                           
114800     EXIT.                                                                
114900                                                                          
115000 5410-MONTH-DETAIL.                                                       
115100                                                                          
115200     MOVE T-MONTH-YEAR(X)     TO O-MON-YEAR.                              
115300     MOVE T-MONTH-NUMBER(X)   TO O-MON-NUMBER.                            
115400     MOVE T-MONTH-NAME(X)     TO O-MON-NAME.                              
115500     MOVE T-MONTH-REVENUE(X)  TO O-MON-REVENUE.                           
115600     MOVE T-MONTH-QUANTITY(X) TO O-MON-QUANTITY.                          
115700     MOVE T-MONTH-ORDERS(X)   TO O-MON-ORDERS.                            
115800     WRITE PRTLINE FROM O-MONTH-DETAIL-LINE                               
115900         AFTER ADVANCING 1 LINE.                                          
116000     ADD 1 TO WS-RPT-LINE-CTR.                                            
116100                                                                          
116200 5410-MONTH-DETAIL-EXIT.                                                  
116300     EXIT.                                                                
116400                                                                          
116500*SAME SHAPE AS 5200, FOR SIZE.                                            
116600 5500-WRITE-SIZE-SECTION.                                                 
116700                                                                          
116800     WRITE PRTLINE FROM O-BLANK-LINE                                      
116900         AFTER ADVANCING 1 LINE.                                          
117000     MOVE 'SIZE'     TO O-GHDR-KEY.                                       
117100     MOVE 'REVENUE'  TO O-GHDR-REVENUE.                                   
117200     MOVE 'QUANTITY' TO O-GHDR-QUANTITY.                                  
117300     MOVE 'ORDERS'   TO O-GHDR-ORDERS.                                    
117400     WRITE PRTLINE FROM O-GROUP-HEADER-LINE                               
117500         AFTER ADVANCING 1 LINE.                                          
117600     ADD 2 TO WS-RPT-LINE-CTR.                                            
117700                                                                          
117800     PERFORM 5510-SIZE-DETAIL                                             
117900         THRU 5510-SIZE-DETAIL-EXIT                                       
118000         VARYING X FROM 1 BY 1 UNTIL X > C-SIZE-COUNT.                    
118100                                                                          
118200 5500-WRITE-SIZE-SECTION-EXIT.                                            
118300     EXIT.                                                                
118400                                                                          
118500 5510-SIZE-DETAIL.                                                        
118600                                                                          
118700     MOVE T-SIZE-KEY(X)      TO O-GRP-KEY.                                
118800     MOVE T-SIZE-REVENUE(X)  TO O-GRP-REVENUE.                            
118900     MOVE T-SIZE-QUANTITY(X) TO O-GRP-QUANTITY.                           
119000     MOVE T-SIZE-ORDERS(X)   TO O-GRP-ORDERS.                             
119100     WRITE PRTLINE FROM O-GROUP-DETAIL-LINE                               
119200         AFTER ADVANCING 1 LINE.                                          
119300     ADD 1 TO WS-RPT-LINE-CTR.                                            
119400                                                                          
119500 5510-SIZE-DETAIL-EXIT.                                                   
119600     EXIT.                                                                
119700                                                                          
119800*ADDED BY CR-0306 - TOP STATE/CATEGORY ARE JUST ROW 1 OF THE              
119900*SORTED TABLES, TOP-5 IS ROWS 1 THRU 5 (OR FEWER IF THE RUN               
120000*DID NOT HAVE THAT MANY DISTINCT STATES OR CATEGORIES).                   
120100 5600-WRITE-TOP-PERFORMERS.                                               
120200                                                                          
120300     WRITE PRTLINE FROM O-BLANK-LINE                                      
120400         AFTER ADVANCING 1 LINE.                                          
120500     WRITE PRTLINE FROM O-TOP-HEADER-LINE                                 
120600         AFTER ADVANCING 1 LINE.                                          
120700     ADD 2 TO WS-RPT-LINE-CTR.                                            
120800                                                                          
120900*TOP STATE IS WHATEVER LANDED IN ROW 1 AFTER THE SORT -                   
121000*SKIPPED ENTIRELY IF THE RUN HAD NO ACTIVE STATES AT ALL.                 
121100     IF C-STATE-COUNT > ZERO                                              
121200         MOVE 'TOP STATE'         TO O-TOP-RANK-LABEL                     
121300         MOVE T-STATE-KEY(1)      TO O-TOP-KEY                            
121400         MOVE T-STATE-REVENUE(1)  TO O-TOP-REVENUE                        
121500         MOVE T-STATE-QUANTITY(1) TO O-TOP-QUANTITY                       
121600         MOVE T-STATE-ORDERS(1)   TO O-TOP-ORDERS                         
121700         WRITE PRTLINE FROM O-TOP-DETAIL-LINE                             
121800             AFTER ADVANCING 1 LINE                                       
121900         ADD 1 TO WS-RPT-LINE-CTR                                         
122000     END-IF.                                                              
122100                                                                          
122200     IF C-CATEGORY-COUNT > ZERO                                           
122300         MOVE 'TOP CATEGORY'         TO O-TOP-RANK-LABEL                  
122400         MOVE T-CATEGORY-KEY(1)      TO O-TOP-KEY                         
122500         MOVE T-CATEGORY-REVENUE(1)  TO O-TOP-REVENUE                     
122600         MOVE T-CATEGORY-QUANTITY(1) TO O-TOP-QUANTITY                    
122700         MOVE T-CATEGORY-ORDERS(1)   TO O-TOP-ORDERS                      
122800         WRITE PRTLINE FROM O-TOP-DETAIL-LINE                             
122900             AFTER ADVANCING 1 LINE                                       
123000         ADD 1 TO WS-RPT-LINE-CTR                                         
123100     END-IF.                                                              
123200                                                                          
123300*Z HOLDS HOW MANY TOP-5 ROWS TO ACTUALLY PRINT - THE SMALLER              
123400*OF 5 AND THE ACTUAL DISTINCT-STATE COUNT FOR THIS RUN.                   
123500     IF C-STATE-COUNT < 5                                                 
123600         MOVE C-STATE-COUNT TO Z                                          
123700     ELSE                                                                 
123800         MOVE 5 TO Z                                                      
123900     END-IF.                                                              
124000                                                                          
124100     PERFORM 5610-TOP-STATE-DETAIL                                        
124200         THRU 5610-TOP-STATE-DETAIL-EXIT                                  
124300         VARYING X FROM 1 BY 1 UNTIL X > Z.                               
124400                                                                          
124500     IF C-CATEGORY-COUNT < 5                                              
124600         MOVE C-CATEGORY-COUNT TO Z                                       
124700     ELSE                                                                 
124800         MOVE 5 TO Z                                                      
124900     END-IF.                                                              
125000                                                                          
125100     PERFORM 5620-TOP-CATEGORY-DETAIL                                     
125200         THRU 5620-TOP-CATEGORY-DETAIL-EXIT                               
125300         VARYING X FROM 1 BY 1 UNTIL X > Z.                               
125400                                                                          
125500 5600-WRITE-TOP-PERFORMERS-EXIT.                                          
125600     EXIT.                                                                
125700                                                                          
125800 5610-TOP-STATE-DETAIL.                                                   
125900                                                                          
126000     MOVE 'TOP-5 STATE'       TO O-TOP-RANK-LABEL.                        
126100     MOVE T-STATE-KEY(X)      TO O-TOP-KEY.                               
126200     MOVE T-STATE-REVENUE(X)  TO O-TOP-REVENUE.                           
126300     MOVE T-STATE-QUANTITY(X) TO O-TOP-QUANTITY.                          
126400     MOVE T-STATE-ORDERS(X)   TO O-TOP-ORDERS.                            
126500     WRITE PRTLINE FROM O-TOP-DETAIL-LINE                                 
126600         AFTER ADVANCING 1 LINE.                                          
126700     ADD 1 TO WS-RPT-LINE-CTR.                                            
126800                                                                          
126900 5610-TOP-STATE-DETAIL-EXIT.                                              
127000     EXIT.                                                                
127100                                                                          
127200 5620-TOP-CATEGORY-DETAIL.                                                
127300                                                                          
127400     MOVE 'TOP-5 CATEGORY'       TO O-TOP-RANK-LABEL.                     
127500     MOVE T-CATEGORY-KEY(X)      TO O-TOP-KEY.                            
127600     MOVE T-CATEGORY-REVENUE(X)  TO O-TOP-REVENUE.                        
127700     MOVE T-CATEGORY-QUANTITY(X) TO O-TOP-QUANTITY.                       
127800     MOVE T-CATEGORY-ORDERS(X)   TO O-TOP-ORDERS.                         
127900     WRITE PRTLINE FROM O-TOP-DETAIL-LINE                                 
128000         AFTER ADVANCING 1 LINE.                                          
128100     ADD 1 TO WS-RPT-LINE-CTR.                                            
128200                                                                          
128300 5620-TOP-CATEGORY-DETAIL-EXIT.                                           
128400     EXIT.                                                                
128500                                                                          
128600*ADDED BY CR-0561 - PIPELINE-VERSION IS A CONSTANT, STAMPED               
128700*HERE RATHER THAN CARRIED AS A WORKING-STORAGE VARIABLE.                  
128800 5700-WRITE-METADATA-SECTION.                                             
128900                                                                          
129000     WRITE PRTLINE FROM O-BLANK-LINE                                      
129100         AFTER ADVANCING 1 LINE.                                          
129200     ADD 1 TO WS-RPT-LINE-CTR.                                            
129300                                                                          
129400     MOVE 'TOTAL RECORDS PROCESSED' TO O-META-COUNT-LABEL.                
129500     MOVE C-RECORDS-READ            TO O-META-COUNT-VALUE.                
129600     WRITE PRTLINE FROM O-META-COUNT-LINE                                 
129700         AFTER ADVANCING 1 LINE.                                          
129800     ADD 1 TO WS-RPT-LINE-CTR.                                            
129900                                                                          
130000     MOVE 'ACTIVE ORDERS PROCESSED'  TO O-META-COUNT-LABEL.               
130100     MOVE C-ACTIVE-ORDERS            TO O-META-COUNT-VALUE.               
130200     WRITE PRTLINE FROM O-META-COUNT-LINE                                 
130300         AFTER ADVANCING 1 LINE.                                          
130400     ADD 1 TO WS-RPT-LINE-CTR.                                            
130500                                                                          
130600     MOVE 'PIPELINE VERSION'         TO O-META-VERSION-LABEL.             
130700     MOVE '1.0'                      TO O-META-VERSION-VALUE.             
130800     WRITE PRTLINE FROM O-META-VERSION-LINE                               
130900         AFTER ADVANCING 1 LINE.                                          
131000     ADD 1 TO WS-RPT-LINE-CTR.                                            
131100                                                                          
131200*WS-RPT-LINE-CTR NOW HOLDS THE TOTAL DETAIL LINES PRINTED                 
131300*THIS RUN - NOT ITSELF PRINTED, BUT AVAILABLE FOR AN ABEND                
131400*DUMP OR A DEBUGGING DISPLAY IF OPERATIONS EVER NEEDS IT.                 
131500 5700-WRITE-METADATA-SECTION-EXIT.                                        
131600     EXIT.                                                                
131700                                                                          
131800*CLOSES BOTH FILES - THE ONLY CLEANUP THIS PROGRAM NEEDS                  
131900*SINCE NEITHER FILE IS SHARED WITH ANOTHER STEP IN THE JOB.               
132000 6000-CLOSING.                                                            
132100                                                                          
132200     CLOSE SALES-MASTER.                                                  
132300     CLOSE AGG-PRTOUT.                                                    
132400                                                                          
132500 6000-CLOSING-EXIT.                                                       
132600     EXIT.                                                                
132700                                                                          
132800*READS THE NEXT EXTRACT RECORD.  NO END-READ SCOPE TERMINATOR             
132900*HERE ON PURPOSE - THIS SHOP'S OLDER PROGRAMS JUMP STRAIGHT               
133000*TO THE PARAGRAPH EXIT ON END OF FILE RATHER THAN FALLING                 
133100*THROUGH, AND THIS PARAGRAPH KEEPS THAT HABIT.                            
133200 9000-READ-SALES-RECORD.                                                  
133300                                                                          
133400     READ SALES-MASTER                                                    
133500         AT END                                                           
133600             MOVE 'NO ' TO MORE-RECS                                      
133700             GO TO 9000-READ-SALES-RECORD-EXIT.                           
133800                                                                          
133900 9000-READ-SALES-RECORD-EXIT.                                             
134000     EXIT.                                                                
134100                                                                          
134200*ADDED BY PR-0499 - AN EMPTY EXTRACT NOW PRODUCES AN ERROR                
134300*SECTION INSTEAD OF A REPORT WITH NOTHING ON IT.                          
134400 8000-WRITE-ERROR-SECTION.                                                
134500                                                                          
134600     ADD 1 TO C-PCTR.                                                     
134700     MOVE C-PCTR TO O-PCTR.                                               
134800     WRITE PRTLINE FROM O-TITLE-LINE                                      
134900         AFTER ADVANCING PAGE.                                            
135000     WRITE PRTLINE FROM O-BLANK-LINE                                      
135100         AFTER ADVANCING 1 LINE.                                          
135200     MOVE '*** ERROR - NO INPUT RECORDS WERE FOUND ***'                   
135300         TO O-ERROR-MESSAGE.                                              
135400     WRITE PRTLINE FROM O-ERROR-LINE                                      
135500         AFTER ADVANCING 1 LINE.                                          
135600                                                                          
135700 8000-WRITE-ERROR-SECTION-EXIT.                                           
135800     EXIT.                                                                
135900                                                                          
