000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300     PROGRAM-ID.             SALKPI01.                                    
000400     AUTHOR.                 D. FARRUGGIA.                                
000500     INSTALLATION.           MERIDIAN APPAREL DISTRIBUTORS - DP.          
000600     DATE-WRITTEN.           03/14/89.                                    
000700     DATE-COMPILED.                                                       
000800     SECURITY.               NONE.                                        
000900                                                                          
001000******************************************************************        
001100*SALKPI01 - SALES ANALYTICS KPI ENGINE                                    
001200*COMPANION RUN TO SALETL01 AGAINST THE SAME MARKETPLACE SALES             
001300*EXTRACT (SALESIN).  DROPS CANCELLED ORDER LINES, COMPUTES THE            
001400*EXTENDED KPI BLOCK (B2B/B2C REVENUE SPLIT, AMAZON VS MERCHANT            
001500*FULFILLED ORDER COUNTS), BUILDS THE TOP-10 SHIP-STATE REGIONAL           
001600*TABLE, THE FULL CATEGORY-PERFORMANCE TABLE AND THE YEAR-MONTH            
001700*TREND TABLE, AND WRITES THE ANALYTICS REPORT (ANALYRPT) WITH             
001800*A RUN-STATUS LINE.  IF THE EXTRACT IS EMPTY THE RUN ENDS IN              
001900*AN ERROR-STATUS REPORT INSTEAD OF A DATA REPORT.                         
002000******************************************************************        
002100*                  C H A N G E   L O G                                    
002200******************************************************************        
002300*DATE      PROGRAMMER      REQUEST    DESCRIPTION                         
002400*--------  --------------  ---------  ------------------------            
002500*03/14/89  D. FARRUGGIA    INITIAL    ORIGINAL CODING - A SMALL           
002600*                                     STANDALONE EXTRACT THAT             
002700*                                     COUNTED ACTIVE ORDERS BY            
002800*                                     SHIP STATE ONLY, NO KPIS.           
002900*10/14/98  S. ABUBAKAR     Y2K-0007   YEAR 2000 REVIEW - ORDER            
003000*                                     YEAR CARRIED AS A FULL              
003100*                                     4-DIGIT FIELD, NO 2-DIGIT           
003200*                                     WINDOWING FOUND OR USED.            
003300*05/30/03  D. FARRUGGIA    PR-0588    REWORKED AND RENAMED FROM           
003400*                                     THE ORIGINAL STATE-COUNT            
003500*                                     EXTRACT - NOW ABSORBS THE           
003600*                                     B2B/B2C SPLIT AND THE               
003700*                                     FULFILLMENT-CHANNEL KPIS            
003800*                                     SPUN OFF OF SALETL01 SO             
003900*                                     THAT PROGRAM DOES NOT HAVE          
004000*                                     TO CARRY THEM TOO.                  
004100*02/19/04  D. FARRUGGIA    CR-0602    ADDED REGIONAL TOP-10               
004200*                                     CUTOFF PER MDSE REQUEST             
004300*                                     - FULL STATE LIST WAS               
004400*                                     RUNNING OFF THE PAGE.               
004500*11/08/05  R. OKONKWO      CR-0649    ADDED CATEGORY PERFORMANCE          
004600*                                     SECTION, ALL CATEGORIES,            
004700*                                     NO CUTOFF.                          
004800*07/02/07  R. OKONKWO      CR-0688    ADDED YEAR-MONTH TREND              
004900*                                     TABLE, KEY BUILT AS                 
005000*                                     YYYY-MM, ASCENDING.                 
005100*04/14/09  S. ABUBAKAR     PR-0711    EMPTY-EXTRACT RUNS NOW              
005200*                                     WRITE AN ERROR-STATUS               
005300*                                     REPORT, NOT A BLANK ONE -           
005400*                                     MATCHES SALETL01 PR-0499.           
005500*09/30/11  S. ABUBAKAR     CR-0745    RUN-STATUS LINE ADDED TO            
005600*                                     EVERY REPORT, SUCCESS OR            
005700*                                     ERROR, PER AUDIT REQUEST.           
005800*03/11/14  T. MARCHETTI    PR-0803    MERCHANT FULFILLMENT                
005900*                                     COUNT WAS DOUBLE-COUNTING           
006000*                                     AMAZON ROWS - FIXED TO              
006100*                                     MUTUALLY EXCLUSIVE TEST.            
006200*06/19/16  T. MARCHETTI    CR-0840    REPORT LINE COUNT ADDED             
006300*                                     TO 77-LEVEL STORAGE, SAME           
006400*                                     AS CR-0622 DID FOR                  
006500*                                     SALETL01 - OPERATIONS CAN           
006600*                                     NOW CONFIRM A RUN PRINTED           
006700*                                     A FULL ANALYTICS REPORT.            
006800******************************************************************        
006900                                                                          
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200*C01 DRIVES THE TOP-OF-FORM CHANNEL ON THE SPOOLER - EVERY                
007300*PAGED REPORT OUT OF THIS SHOP SKIPS TO A NEW PAGE ON IT.                 
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900                                                                          
008000*SALESIN IS THE SAME DAILY MARKETPLACE EXTRACT SALETL01 READS -           
008100*THIS RUN OPENS ITS OWN COPY OF THE FILE RATHER THAN SHARING              
008200*AN OPEN DD, SINCE THE TWO PROGRAMS RUN AS SEPARATE JOB STEPS.            
008300     SELECT SALES-MASTER                                                  
008400         ASSIGN TO SALESIN                                                
008500         ORGANIZATION IS LINE SEQUENTIAL.                                 
008600                                                                          
008700*ANALYRPT IS THE PAGED ANALYTICS REPORT - ONE COPY PER RUN,               
008800*SEPARATE FROM SALETL01'S SALESRPT OUTPUT.                                
008900     SELECT ANL-PRTOUT                                                    
009000         ASSIGN TO ANALYRPT                                               
009100         ORGANIZATION IS LINE SEQUENTIAL.                                 
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500                                                                          
009600*I-REC IS CARRIED BYTE FOR BYTE IDENTICAL TO SALETL01'S COPY              
009700*OF THE SAME EXTRACT RECORD, SO THE TWO PROGRAMS NEVER DRIFT              
009800*APART ON WHAT COLUMN HOLDS WHAT - CHANGE ONE, CHANGE BOTH.               
009900 FD  SALES-MASTER                                                         
010000         LABEL RECORD IS STANDARD                                         
010100         RECORD CONTAINS 150 CHARACTERS                                   
010200         DATA RECORD IS I-REC.                                            
010300                                                                          
010400 01  I-REC.                                                               
010500* ORDER-ID IS NOT USED BY THIS PROGRAM - CARRIED ONLY TO KEEP             
010600* THE LAYOUT LINED UP WITH THE EXTRACT AND WITH SALETL01.                 
010700     05  I-ORDER-ID              PIC X(21).                               
010800     05  I-ORDER-DATE.                                                    
010900         10  I-ORDER-DATE-YR         PIC X(04).                           
011000         10  FILLER                  PIC X      VALUE '-'.                
011100         10  I-ORDER-DATE-MO         PIC X(02).                           
011200         10  FILLER                  PIC X      VALUE '-'.                
011300         10  I-ORDER-DATE-DY         PIC X(02).                           
011400* ALTERNATE VIEW OF THE ORDER DATE AS ONE 10-BYTE STRING -                
011500* NOT REFERENCED HERE, CARRIED FOR LAYOUT PARITY WITH SALETL01.           
011600     05  I-ORDER-DATE-ALT REDEFINES I-ORDER-DATE                          
011700         PIC X(10).                                                       
011800     05  I-STATUS                PIC X(30).                               
011900         88  I-STATUS-CANCELLED          VALUE 'Cancelled'.               
012000* FULFILLED-BY AND THE B2B FLAG DRIVE THE EXTENDED KPI BLOCK              
012100* THIS PROGRAM WAS SPLIT OFF TO OWN - SEE 2300-ACCUMULATE-KPIS.           
012200     05  I-FULFILLED-BY          PIC X(10).                               
012300         88  I-FULB-AMAZON               VALUE 'Amazon'.                  
012400         88  I-FULB-MERCHANT             VALUE 'Merchant'.                
012500     05  I-B2B-FLAG              PIC X(01).                               
012600         88  I-B2B-YES                   VALUE 'Y'.                       
012700     05  I-CATEGORY              PIC X(20).                               
012800     05  I-SIZE                  PIC X(05).                               
012900* QTY AND AMOUNT ARRIVE AS TEXT IMAGES, REDEFINED NUMERIC BELOW -         
013000* 2100-VALIDATE-AMOUNT TESTS THE TEXT FORM BEFORE ANY ARITHMETIC.         
013100     05  I-QTY-X                 PIC X(05).                               
013200     05  I-QTY REDEFINES I-QTY-X PIC 9(05).                               
013300     05  I-AMOUNT-X              PIC X(11).                               
013400     05  I-AMOUNT REDEFINES I-AMOUNT-X                                    
013500         PIC S9(09)V99.                                                   
013600     05  I-SHIP-STATE            PIC X(20).                               
013700     05  I-ORDER-YEAR            PIC 9(04).                               
013800     05  I-ORDER-MONTH           PIC 9(02).                               
013900     05  I-MONTH-NAME            PIC X(09).                               
014000     05  FILLER                  PIC X(02).                               
014100* RESERVED FOR FUTURE EXPANSION                                           
014200                                                                          
014300*ANL-PRTOUT IS THE PAGED ANALYTICS REPORT - ONE PRINT LINE                
014400*RECORD, REUSED FOR EVERY SECTION VIA WRITE ... FROM.                     
014500 FD  ANL-PRTOUT                                                           
014600         LABEL RECORD IS OMITTED                                          
014700         RECORD CONTAINS 132 CHARACTERS                                   
014800         DATA RECORD IS PRTLINE.                                          
014900                                                                          
015000 01  PRTLINE                     PIC X(132).                              
015100                                                                          
015200 WORKING-STORAGE SECTION.                                                 
015300                                                                          
015400*THE TWO 77-LEVEL ITEMS BELOW STAND ALONE, NOT UNDER ANY                  
015500*GROUP - WS-RPT-LINE-CTR TALLIES DETAIL LINES ACTUALLY                    
015600*PRINTED ACROSS THE WHOLE RUN (ADDED BY CR-0840 SO OPERATIONS             
015700*CAN CONFIRM A RUN DID NOT COME UP SHORT, SAME IDEA AS                    
015800*SALETL01'S CR-0622), AND WS-HOLD-COMPARE-AMT IS SCRATCH SPACE            
015900*THE RANKING SORTS IN SECTION 4000 USE TO HOLD ONE SIDE OF A              
016000*REVENUE COMPARE BEFORE THE SWAP TEST.                                    
016100 77  WS-RPT-LINE-CTR         PIC 9(05)      COMP  VALUE ZERO.             
016200 77  WS-HOLD-COMPARE-AMT     PIC S9(11)V99        VALUE ZERO.             
016300                                                                          
016400*MORE-RECS DRIVES THE MAIN READ LOOP; WS-RUN-STATUS FLAGS AN              
016500*EMPTY-EXTRACT RUN (PR-0711) SO 0000-SALKPI01 CAN BRANCH TO               
016600*THE ERROR-STATUS SECTION INSTEAD OF PROCESSING AND REPORTING.            
016700*SEVEN BYTES, NOT THREE, SINCE CR-0745 PRINTS THE STATUS WORD             
016800*VERBATIM ON THE RUN-STATUS LINE INSTEAD OF TRANSLATING IT.               
016900 01  WS-SWITCHES.                                                         
017000     05  MORE-RECS               PIC X(03)  VALUE 'YES'.                  
017100         88  NO-MORE-RECS                VALUE 'NO '.                     
017200     05  WS-RUN-STATUS           PIC X(07)  VALUE 'SUCCESS'.              
017300         88  WS-RUN-ERROR                VALUE 'ERROR  '.                 
017400     05  FILLER                  PIC X(10).                               
017500                                                                          
017600*ALL COMP PER SHOP STANDARD FOR COUNTERS/SUBSCRIPTS - THESE               
017700*ARE PURE TALLIES, NEVER PRINTED DIRECTLY.  X AND Y ARE THE               
017800*SHOP'S STANDARD TABLE-SUBSCRIPT NAMES; WS-FOUND-IX HOLDS THE             
017900*SUBSCRIPT OF A TABLE-LOOKUP HIT (OR STAYS ZERO ON A MISS).               
018000 01  WS-COUNTERS                             COMP.                        
018100     05  C-PCTR                  PIC 9(02)  VALUE ZERO.                   
018200     05  C-RECORDS-READ          PIC 9(07)  VALUE ZERO.                   
018300     05  C-ACTIVE-ORDERS         PIC 9(07)  VALUE ZERO.                   
018400     05  C-CANCELLED-ORDERS      PIC 9(07)  VALUE ZERO.                   
018500     05  C-TOTAL-QUANTITY        PIC 9(09)  VALUE ZERO.                   
018600     05  C-AMAZON-ORDERS         PIC 9(07)  VALUE ZERO.                   
018700     05  C-MERCHANT-ORDERS       PIC 9(07)  VALUE ZERO.                   
018800     05  C-REGION-COUNT          PIC 9(04)  VALUE ZERO.                   
018900     05  C-CATEGORY-COUNT        PIC 9(04)  VALUE ZERO.                   
019000     05  C-TREND-COUNT           PIC 9(04)  VALUE ZERO.                   
019100     05  X                       PIC 9(04)  VALUE ZERO.                   
019200     05  Y                       PIC 9(04)  VALUE ZERO.                   
019300     05  WS-FOUND-IX             PIC 9(04)  VALUE ZERO.                   
019400                                                                          
019500*SPARE EXPANSION ROOM, CARRIED FORWARD FROM THE ORIGINAL                  
019600*1989 STATE-COUNT VERSION OF THIS PROGRAM - NOT CURRENTLY USED.           
019700 01  WS-COUNTERS-X.                                                       
019800     05  FILLER                  PIC X(10).                               
019900                                                                          
020000*GRAND TOTALS ACROSS ALL ACTIVE (NON-CANCELLED) ORDER LINES,              
020100*PLUS THE B2B/B2C SPLIT ADDED BY PR-0588 - SEE 2300-ACCUMULATE-           
020200*KPIS AND 3000-COMPUTE-EXTENDED-KPIS.  MONEY IS KEPT ZONED                
020300*DISPLAY, NOT PACKED, PER SHOP CONVENTION.                                
020400 01  WS-MONEY-TOTALS.                                                     
020500     05  C-TOTAL-REVENUE         PIC S9(11)V99 VALUE ZERO.                
020600     05  C-AVERAGE-ORDER-VALUE   PIC S9(09)V99 VALUE ZERO.                
020700     05  C-B2B-REVENUE           PIC S9(11)V99 VALUE ZERO.                
020800     05  C-B2C-REVENUE           PIC S9(11)V99 VALUE ZERO.                
020900     05  FILLER                  PIC X(10).                               
021000                                                                          
021100*THE THREE AGGREGATION TABLES BELOW ARE PLAIN OCCURS TABLES,              
021200*NO INDEXED BY - EVERY LOOKUP IS A MANUAL PERFORM VARYING,                
021300*NOT THE SEARCH VERB, TO MATCH HOW SALETL01 HANDLES ITS OWN               
021400*SUBSCRIPTED TABLES.  REGION CAN HOLD UP TO 60 SHIP STATES                
021500*BEFORE 4150-TRIM-TOP-10-REGIONS CUTS IT DOWN TO THE TOP 10.              
021600 01  T-REGION-TABLE.                                                      
021700     05  T-REGION-ENTRY OCCURS 60 TIMES.                                  
021800         10  T-REGION-KEY           PIC X(20).                            
021900         10  T-REGION-REVENUE       PIC S9(11)V99.                        
022000         10  T-REGION-ORDERS        PIC 9(07)      COMP.                  
022100         10  FILLER                  PIC X(05).                           
022200                                                                          
022300*CATEGORY TABLE, SAME SHAPE AS SALETL01'S CATEGORY TABLE BUT              
022400*WITH NO TOP-N CUTOFF - CR-0649 PRINTS EVERY CATEGORY.                    
022500 01  T-CATEGORY-TABLE.                                                    
022600     05  T-CATEGORY-ENTRY OCCURS 30 TIMES.                                
022700         10  T-CATEGORY-KEY         PIC X(20).                            
022800         10  T-CATEGORY-REVENUE     PIC S9(11)V99.                        
022900         10  T-CATEGORY-QUANTITY    PIC 9(09)      COMP.                  
023000         10  T-CATEGORY-ORDERS      PIC 9(07)      COMP.                  
023100         10  FILLER                  PIC X(05).                           
023200                                                                          
023300*TREND TABLE, ADDED BY CR-0688 - KEYED ON A SINGLE YYYY-MM                
023400*ALPHANUMERIC STRING BUILT BY 2600-UPDATE-TREND-TABLE, SO THE             
023500*ASCENDING SORT IN 4300 IS A PLAIN ALPHANUMERIC COMPARE.                  
023600 01  T-TREND-TABLE.                                                       
023700     05  T-TREND-ENTRY OCCURS 60 TIMES.                                   
023800         10  T-TREND-KEY             PIC X(07).                           
023900         10  T-TREND-REVENUE         PIC S9(11)V99.                       
024000         10  T-TREND-ORDERS          PIC 9(07)      COMP.                 
024100         10  FILLER                  PIC X(05).                           
024200                                                                          
024300*ONE SWAP-SCRATCH GROUP PER AGGREGATION TABLE, USED ONLY BY               
024400*THE SELECTION SORTS IN SECTION 4000 TO HOLD A ROW WHILE TWO              
024500*OTHER ROWS TRADE PLACES.                                                 
024600 01  WS-SORT-HOLD.                                                        
024700     05  H-REGION-ENTRY.                                                  
024800         10  H-REGION-KEY            PIC X(20).                           
024900         10  H-REGION-REVENUE        PIC S9(11)V99.                       
025000         10  H-REGION-ORDERS         PIC 9(07)      COMP.                 
025100     05  H-CATEGORY-ENTRY.                                                
025200         10  H-CATEGORY-KEY          PIC X(20).                           
025300         10  H-CATEGORY-REVENUE      PIC S9(11)V99.                       
025400         10  H-CATEGORY-QUANTITY     PIC 9(09)      COMP.                 
025500         10  H-CATEGORY-ORDERS       PIC 9(07)      COMP.                 
025600     05  H-TREND-ENTRY.                                                   
025700         10  H-TREND-KEY             PIC X(07).                           
025800         10  H-TREND-REVENUE         PIC S9(11)V99.                       
025900         10  H-TREND-ORDERS          PIC 9(07)      COMP.                 
026000     05  FILLER                  PIC X(10).                               
026100                                                                          
026200*WS-TREND-KEY-BUILD ASSEMBLES THE YYYY-MM KEY ONE TIME PER                
026300*RECORD BEFORE THE TABLE LOOKUP/INSERT IN 2600-UPDATE-TREND-              
026400*TABLE - THE DASH IS A LITERAL, NOT PART OF EITHER NUMBER.                
026500 01  WS-TREND-KEY-BUILD.                                                  
026600     05  W-TREND-YEAR            PIC 9(04).                               
026700     05  FILLER                  PIC X      VALUE '-'.                    
026800     05  W-TREND-MONTH           PIC 9(02).                               
026900                                                                          
027000*WS-TREND-COMPARE-KEY HOLDS A FRESHLY-BUILT YYYY-MM KEY FOR               
027100*2610-FIND-TREND-ENTRY TO COMPARE AGAINST THE TABLE, SINCE THE            
027200*TABLE KEY ITSELF IS ONE STRING, NOT A YEAR/MONTH PAIR.  ADDED            
027300*BY PR-0803'S COMPANION CLEANUP OF THE TREND LOOKUP LOGIC.                
027400 01  WS-TREND-COMPARE-KEY    PIC X(07).                                   
027500                                                                          
027600*CARRIED OVER FROM THE DEPARTMENT'S STANDARD WORKING-STORAGE              
027700*BLOCK - NOT POPULATED OR REFERENCED ANYWHERE IN THIS RUN,                
027800*LEFT IN PLACE SO THE LAYOUT MATCHES OTHER SHOP PROGRAMS.                 
027900 01  SYS-DATE.                                                            
028000     05  I-YEAR                  PIC 9(04).                               
028100     05  I-MONTH                 PIC 99.                                  
028200     05  I-DAY                   PIC 99.                                  
028300                                                                          
028400*REPORT PRINT LINES FOLLOW - ONE 01-GROUP PER LINE IMAGE, EACH            
028500*MOVED INTO PRTLINE BY A WRITE ... FROM IN SECTION 5000.                  
028600*TITLE LINE CARRIES THE PROGRAM-ID, SHOP NAME AND PAGE NUMBER.            
028700 01  O-TITLE-LINE.                                                        
028800     05  FILLER       PIC X(08)  VALUE 'SALKPI01'.                        
028900     05  FILLER       PIC X(24)  VALUE SPACES.                            
029000     05  FILLER       PIC X(40)   VALUE 'MERIDIAN APPAREL DIS             
029100 -   TRIBUTORS'.                                                          
029200     05  FILLER       PIC X(30)  VALUE SPACES.                            
029300     05  FILLER       PIC X(06)  VALUE 'PAGE: '.                          
029400     05  O-PCTR       PIC Z9    .                                         
029500     05  FILLER       PIC X(22)   VALUE SPACES.                           
029600                                                                          
029700*SUBTITLE NAMES THE REPORT FOR WHOEVER PULLS IT OFF THE STACK.            
029800 01  O-SUBTITLE-LINE.                                                     
029900     05  FILLER       PIC X(20)  VALUE SPACES.                            
030000     05  FILLER       PIC X(40)  VALUE 'SALES ANALYTICS REPORT'.          
030100     05  FILLER       PIC X(72)   VALUE SPACES.                           
030200                                                                          
030300 01  O-BLANK-LINE.                                                        
030400     05  FILLER       PIC X(132) VALUE SPACES.                            
030500                                                                          
030600*KPI LINES - ONE GENERIC LABEL/VALUE LAYOUT PER DATA TYPE                 
030700*(MONEY, AVERAGE, COUNT), REUSED FOR EVERY KPI BY MOVING A                
030800*DIFFERENT LABEL AND VALUE IN BEFORE EACH WRITE.                          
030900 01  O-KPI-MONEY-LINE.                                                    
031000     05  FILLER       PIC X(04)  VALUE SPACES.                            
031100     05  O-KPI-MONEY-LABEL PIC X(30) .                                    
031200     05  FILLER       PIC X(04)  VALUE SPACES.                            
031300     05  O-KPI-MONEY-VALUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                         
031400     05  FILLER       PIC X(77)   VALUE SPACES.                           
031500                                                                          
031600 01  O-KPI-AVG-LINE.                                                      
031700     05  FILLER       PIC X(04)  VALUE SPACES.                            
031800     05  O-KPI-AVG-LABEL PIC X(30) .                                      
031900     05  FILLER       PIC X(04)  VALUE SPACES.                            
032000     05  O-KPI-AVG-VALUE PIC ZZZ,ZZZ,ZZ9.99.                              
032100     05  FILLER       PIC X(80)   VALUE SPACES.                           
032200                                                                          
032300 01  O-KPI-COUNT-LINE.                                                    
032400     05  FILLER       PIC X(04)  VALUE SPACES.                            
032500     05  O-KPI-COUNT-LABEL PIC X(30) .                                    
032600     05  FILLER       PIC X(04)  VALUE SPACES.                            
032700     05  O-KPI-COUNT-VALUE PIC Z,ZZZ,ZZ9.                                 
032800     05  FILLER       PIC X(85)   VALUE SPACES.                           
032900                                                                          
033000*REGION SECTION HEADER/DETAIL - ADDED BY CR-0602, TOP 10                  
033100*STATES BY REVENUE ONLY, NO QUANTITY COLUMN (SEE CATEGORY                 
033200*SECTION BELOW FOR A LAYOUT THAT DOES CARRY QUANTITY).                    
033300 01  O-REGION-HEADER-LINE.                                                
033400     05  O-RHDR-KEY   PIC X(24) .                                         
033500     05  O-RHDR-REVENUE PIC X(20) .                                       
033600     05  O-RHDR-ORDERS PIC X(12) .                                        
033700     05  FILLER       PIC X(76)   VALUE SPACES.                           
033800                                                                          
033900 01  O-REGION-DETAIL-LINE.                                                
034000     05  FILLER       PIC X(04)  VALUE SPACES.                            
034100     05  O-RGN-KEY    PIC X(20) .                                         
034200     05  FILLER       PIC X(03)  VALUE SPACES.                            
034300     05  O-RGN-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
034400     05  FILLER       PIC X(03)  VALUE SPACES.                            
034500     05  O-RGN-ORDERS PIC Z,ZZZ,ZZ9.                                      
034600     05  FILLER       PIC X(76)   VALUE SPACES.                           
034700                                                                          
034800*CATEGORY SECTION HEADER/DETAIL - ADDED BY CR-0649, EVERY                 
034900*CATEGORY PRINTS, NO CUTOFF.                                              
035000 01  O-CATEGORY-HEADER-LINE.                                              
035100     05  O-CHDR-KEY   PIC X(24) .                                         
035200     05  O-CHDR-REVENUE PIC X(20) .                                       
035300     05  O-CHDR-QUANTITY PIC X(14) .                                      
035400     05  O-CHDR-ORDERS PIC X(12) .                                        
035500     05  FILLER       PIC X(62)   VALUE SPACES.                           
035600                                                                          
035700 01  O-CATEGORY-DETAIL-LINE.                                              
035800     05  FILLER       PIC X(04)  VALUE SPACES.                            
035900     05  O-CAT-KEY    PIC X(20) .                                         
036000     05  FILLER       PIC X(03)  VALUE SPACES.                            
036100     05  O-CAT-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
036200     05  FILLER       PIC X(03)  VALUE SPACES.                            
036300     05  O-CAT-QUANTITY PIC ZZZ,ZZZ,ZZ9.                                  
036400     05  FILLER       PIC X(03)  VALUE SPACES.                            
036500     05  O-CAT-ORDERS PIC Z,ZZZ,ZZ9.                                      
036600     05  FILLER       PIC X(62)   VALUE SPACES.                           
036700                                                                          
036800*TREND SECTION HEADER/DETAIL - ADDED BY CR-0688, ONE ROW PER              
036900*CALENDAR MONTH THAT HAD AT LEAST ONE ACTIVE ORDER.                       
037000 01  O-TREND-HEADER-LINE.                                                 
037100     05  O-THDR-KEY   PIC X(14) .                                         
037200     05  O-THDR-REVENUE PIC X(20) .                                       
037300     05  O-THDR-ORDERS PIC X(12) .                                        
037400     05  FILLER       PIC X(86)   VALUE SPACES.                           
037500                                                                          
037600 01  O-TREND-DETAIL-LINE.                                                 
037700     05  FILLER       PIC X(04)  VALUE SPACES.                            
037800     05  O-TRD-KEY    PIC X(07) .                                         
037900     05  FILLER       PIC X(10)  VALUE SPACES.                            
038000     05  O-TRD-REVENUE PIC ZZ,ZZZ,ZZZ,ZZ9.99.                             
038100     05  FILLER       PIC X(03)  VALUE SPACES.                            
038200     05  O-TRD-ORDERS PIC Z,ZZZ,ZZ9.                                      
038300     05  FILLER       PIC X(82)   VALUE SPACES.                           
038400                                                                          
038500*RUN-STATUS LINE, ADDED BY CR-0745 - PRINTS SUCCESS OR ERROR              
038600*AT THE FOOT OF EVERY REPORT THIS PROGRAM WRITES, PER AUDIT               
038700*REQUEST, SO A REVIEWER NEVER HAS TO GUESS HOW A RUN ENDED.               
038800 01  O-STATUS-LINE.                                                       
038900     05  FILLER       PIC X(04)  VALUE SPACES.                            
039000     05  FILLER       PIC X(11)  VALUE 'RUN STATUS'.                      
039100     05  FILLER       PIC X(02)  VALUE SPACES.                            
039200     05  O-STATUS-VALUE PIC X(07) .                                       
039300     05  FILLER       PIC X(108)   VALUE SPACES.                          
039400                                                                          
039500*ERROR LINE, ADDED BY PR-0711 FOR THE EMPTY-EXTRACT CASE.                 
039600 01  O-ERROR-LINE.                                                        
039700     05  FILLER       PIC X(10)  VALUE SPACES.                            
039800     05  O-ERROR-MESSAGE PIC X(60) .                                      
039900     05  FILLER       PIC X(62)   VALUE SPACES.                           
040000                                                                          
040100 PROCEDURE DIVISION.                                                      
040200                                                                          
040300*MAINLINE - INITIALIZE, THEN EITHER THE ERROR-STATUS SECTION              
040400*(EMPTY EXTRACT) OR THE FULL READ/COMPUTE/RANK/REPORT SEQUENCE,           
040500*THEN CLOSE THE FILES AND STOP.  ONE PASS OF THE EXTRACT ONLY,            
040600*JUST LIKE THE COMPANION SALETL01 RUN.                                    
040700 0000-SALKPI01.                                                           
040800                                                                          
040900     PERFORM 1000-INITIALIZE                                              
041000         THRU 1000-INITIALIZE-EXIT.                                       
041100                                                                          
041200     IF WS-RUN-ERROR                                                      
041300         PERFORM 8000-WRITE-ERROR-STATUS                                  
041400             THRU 8000-WRITE-ERROR-STATUS-EXIT                            
041500     ELSE                                                                 
041600         PERFORM 2000-PROCESS-RECORDS                                     
041700             THRU 2000-PROCESS-RECORDS-EXIT                               
041800             UNTIL NO-MORE-RECS                                           
041900         PERFORM 3000-COMPUTE-EXTENDED-KPIS                               
042000             THRU 3000-COMPUTE-EXTENDED-KPIS-EXIT                         
042100         PERFORM 4100-SORT-REGION-TABLE                                   
042200             THRU 4100-SORT-REGION-TABLE-EXIT                             
042300         PERFORM 4150-TRIM-TOP-10-REGIONS                                 
042400             THRU 4150-TRIM-TOP-10-REGIONS-EXIT                           
042500         PERFORM 4200-SORT-CATEGORY-TABLE                                 
042600             THRU 4200-SORT-CATEGORY-TABLE-EXIT                           
042700         PERFORM 4300-SORT-TREND-TABLE                                    
042800             THRU 4300-SORT-TREND-TABLE-EXIT                              
042900         PERFORM 5000-WRITE-ANALYTICS-REPORT                              
043000             THRU 5000-WRITE-ANALYTICS-REPORT-EXIT                        
043100     END-IF.                                                              
043200                                                                          
043300     PERFORM 6000-CLOSING                                                 
043400         THRU 6000-CLOSING-EXIT.                                          
043500                                                                          
043600     STOP RUN.                                                            
043700                                                                          
043800*OPENS THE FILES, BLANKS THE THREE AGGREGATION TABLES, AND                
043900*PRIMES THE READ LOOP WITH THE FIRST RECORD - IF THAT FIRST               
044000*READ HITS END OF FILE THE RUN IS FLAGGED AS AN ERROR RUN.                
044100 1000-INITIALIZE.                                                         
044200                                                                          
044300     OPEN INPUT SALES-MASTER.                                             
044400     OPEN OUTPUT ANL-PRTOUT.                                              
044500                                                                          
044600     PERFORM 1100-INIT-TABLES                                             
044700         THRU 1100-INIT-TABLES-EXIT.                                      
044800                                                                          
044900     PERFORM 9000-READ-SALES-RECORD                                       
045000         THRU 9000-READ-SALES-RECORD-EXIT.                                
045100                                                                          
045200     IF NO-MORE-RECS                                                      
045300         MOVE 'ERROR  ' TO WS-RUN-STATUS                                  
045400     END-IF.                                                              
045500                                                                          
045600 1000-INITIALIZE-EXIT.                                                    
045700     EXIT.                                                                
045800                                                                          
045900*CLEARS ALL THREE TABLES BEFORE THE FIRST RECORD IS READ -                
046000*WITHOUT THIS, A RERUN IN THE SAME REGION WOULD INHERIT                   
046100*WHATEVER GARBAGE WAS LEFT IN STORAGE FROM THE PRIOR STEP.                
046200 1100-INIT-TABLES.                                                        
046300                                                                          
046400     PERFORM 1110-CLEAR-REGION-TABLE                                      
046500         THRU 1110-CLEAR-REGION-TABLE-EXIT                                
046600         VARYING X FROM 1 BY 1 UNTIL X > 60.                              
046700                                                                          
046800     PERFORM 1120-CLEAR-CATEGORY-TABLE                                    
046900         THRU 1120-CLEAR-CATEGORY-TABLE-EXIT                              
047000         VARYING X FROM 1 BY 1 UNTIL X > 30.                              
047100                                                                          
047200     PERFORM 1130-CLEAR-TREND-TABLE                                       
047300         THRU 1130-CLEAR-TREND-TABLE-EXIT                                 
047400         VARYING X FROM 1 BY 1 UNTIL X > 60.                              
047500                                                                          
047600 1100-INIT-TABLES-EXIT.                                                   
047700     EXIT.                                                                
047800                                                                          
047900*BLANKS THE KEY AND ZEROES THE ACCUMULATORS FOR ONE REGION                
048000*TABLE ROW - CALLED ONCE PER ROW BY THE VARYING ABOVE.                    
048100 1110-CLEAR-REGION-TABLE.                                                 
048200                                                                          
048300     MOVE SPACES TO T-REGION-KEY(X).                                      
048400     MOVE ZERO   TO T-REGION-REVENUE(X).                                  
048500     MOVE ZERO   TO T-REGION-ORDERS(X).                                   
048600                                                                          
048700 1110-CLEAR-REGION-TABLE-EXIT.                                            
048800     EXIT.                                                                
048900                                                                          
049000*SAME PATTERN AS 1110, FOR THE CATEGORY TABLE.                            
049100 1120-CLEAR-CATEGORY-TABLE.                                               
049200                                                                          
049300     MOVE SPACES TO T-CATEGORY-KEY(X).                                    
049400     MOVE ZERO   TO T-CATEGORY-REVENUE(X).                                
049500     MOVE ZERO   TO T-CATEGORY-QUANTITY(X).                               
049600     MOVE ZERO   TO T-CATEGORY-ORDERS(X).                                 
049700                                                                          
049800 1120-CLEAR-CATEGORY-TABLE-EXIT.                                          
049900     EXIT.                                                                
050000                                                                          
050100*SAME PATTERN AS 1110, FOR THE TREND TABLE.                               
050200 1130-CLEAR-TREND-TABLE.                                                  
050300                                                                          
050400     MOVE SPACES TO T-TREND-KEY(X).                                       
050500     MOVE ZERO   TO T-TREND-REVENUE(X).                                   
050600     MOVE ZERO   TO T-TREND-ORDERS(X).                                    
050700                                                                          
050800 1130-CLEAR-TREND-TABLE-EXIT.                                             
050900     EXIT.                                                                
051000                                                                          
051100*ONE PASS PER INPUT RECORD - CLEANSE THE NUMERIC FIELDS,                  
051200*CLASSIFY CANCELLED VS ACTIVE, THEN READ THE NEXT RECORD.                 
051300 2000-PROCESS-RECORDS.                                                    
051400                                                                          
051500     ADD 1 TO C-RECORDS-READ.                                             
051600                                                                          
051700     PERFORM 2100-VALIDATE-AMOUNT                                         
051800         THRU 2100-VALIDATE-AMOUNT-EXIT.                                  
051900                                                                          
052000     PERFORM 2200-CLASSIFY-STATUS                                         
052100         THRU 2200-CLASSIFY-STATUS-EXIT.                                  
052200                                                                          
052300     PERFORM 9000-READ-SALES-RECORD                                       
052400         THRU 9000-READ-SALES-RECORD-EXIT.                                
052500                                                                          
052600 2000-PROCESS-RECORDS-EXIT.                                               
052700     EXIT.                                                                
052800                                                                          
052900*VALIDATE-AMOUNT CLEANSES QTY AND AMOUNT EXACTLY AS SALETL01              
053000*DOES - A BLANK OR NON-NUMERIC FIELD IS TREATED AS ZERO RATHER            
053100*THAN ABENDING THE RUN ON A BAD EXTRACT ROW.                              
053200 2100-VALIDATE-AMOUNT.                                                    
053300                                                                          
053400     IF I-QTY-X IS NOT NUMERIC                                            
053500         MOVE ZERO TO I-QTY                                               
053600     END-IF.                                                              
053700                                                                          
053800     IF I-AMOUNT-X IS NOT NUMERIC                                         
053900         MOVE ZERO TO I-AMOUNT                                            
054000     END-IF.                                                              
054100                                                                          
054200 2100-VALIDATE-AMOUNT-EXIT.                                               
054300     EXIT.                                                                
054400                                                                          
054500*CANCELLED LINES ARE COUNTED BUT DROPPED FROM EVERY KPI AND               
054600*GROUP-TABLE ACCUMULATOR - THEY NEVER REACH 2300-ACCUMULATE-              
054700*KPIS.                                                                    
054800 2200-CLASSIFY-STATUS.                                                    
054900                                                                          
055000     IF I-STATUS-CANCELLED                                                
055100         ADD 1 TO C-CANCELLED-ORDERS                                      
055200     ELSE                                                                 
055300         PERFORM 2300-ACCUMULATE-KPIS                                     
055400             THRU 2300-ACCUMULATE-KPIS-EXIT                               
055500     END-IF.                                                              
055600                                                                          
055700 2200-CLASSIFY-STATUS-EXIT.                                               
055800     EXIT.                                                                
055900                                                                          
056000*ADDED BY PR-0803 - FULFILLED-BY TEST IS NOW MUTUALLY                     
056100*EXCLUSIVE (AMAZON ELSE MERCHANT ELSE NEITHER) - THE OLD CODE             
056200*CHECKED EACH CONDITION SEPARATELY AND DOUBLE-COUNTED SOME                
056300*ROWS WHEN FULFILLED-BY HELD TRAILING BLANKS.                             
056400 2300-ACCUMULATE-KPIS.                                                    
056500                                                                          
056600     ADD 1        TO C-ACTIVE-ORDERS.                                     
056700     ADD I-AMOUNT TO C-TOTAL-REVENUE.                                     
056800     ADD I-QTY    TO C-TOTAL-QUANTITY.                                    
056900                                                                          
057000*B2B REVENUE IS ACCUMULATED HERE; B2C IS DERIVED AFTERWARD AS             
057100*THE REMAINDER IN 3000-COMPUTE-EXTENDED-KPIS RATHER THAN                  
057200*TRACKED AS A SEPARATE RUNNING TOTAL.                                     
057300     IF I-B2B-YES                                                         
057400         ADD I-AMOUNT TO C-B2B-REVENUE                                    
057500     END-IF.                                                              
057600                                                                          
057700     IF I-FULB-AMAZON                                                     
057800         ADD 1 TO C-AMAZON-ORDERS                                         
057900     ELSE                                                                 
058000         IF I-FULB-MERCHANT                                               
058100             ADD 1 TO C-MERCHANT-ORDERS                                   
058200     END-IF                                                               
058300     END-IF.                                                              
058400                                                                          
058500     PERFORM 2400-UPDATE-REGION-TABLE                                     
058600         THRU 2400-UPDATE-REGION-TABLE-EXIT.                              
058700                                                                          
058800     PERFORM 2500-UPDATE-CATEGORY-TABLE                                   
058900         THRU 2500-UPDATE-CATEGORY-TABLE-EXIT.                            
059000                                                                          
059100     PERFORM 2600-UPDATE-TREND-TABLE                                      
059200         THRU 2600-UPDATE-TREND-TABLE-EXIT.                               
059300                                                                          
059400 2300-ACCUMULATE-KPIS-EXIT.                                               
059500     EXIT.                                                                
059600                                                                          
059700*REGION/CATEGORY/TREND TABLES ARE SCANNED BY A STRAIGHT                   
059800*PERFORM VARYING LOOKUP (NOT THE SEARCH VERB), THE SAME WAY               
059900*SALETL01 SCANS ITS STATE/CATEGORY/SIZE/MONTH TABLES.                     
060000*WS-FOUND-IX IS ZEROED FIRST SO A MISS CAN BE TOLD FROM A HIT.            
060100 2400-UPDATE-REGION-TABLE.                                                
060200                                                                          
060300     MOVE ZERO TO WS-FOUND-IX.                                            
060400     PERFORM 2410-FIND-REGION-ENTRY                                       
060500         THRU 2410-FIND-REGION-ENTRY-EXIT                                 
060600         VARYING X FROM 1 BY 1                                            
060700         UNTIL X > C-REGION-COUNT                                         
060800         OR WS-FOUND-IX NOT = ZERO.                                       
060900                                                                          
061000*NO MATCH FOUND - ADD A NEW ROW FOR THIS SHIP STATE AT THE                
061100*END OF THE TABLE AND POINT WS-FOUND-IX AT IT.                            
061200     IF WS-FOUND-IX = ZERO                                                
061300         ADD 1 TO C-REGION-COUNT                                          
061400         MOVE C-REGION-COUNT TO WS-FOUND-IX                               
061500         MOVE I-SHIP-STATE TO T-REGION-KEY(WS-FOUND-IX)                   
061600     END-IF.                                                              
061700                                                                          
061800     ADD I-AMOUNT TO T-REGION-REVENUE(WS-FOUND-IX).                       
061900     ADD 1        TO T-REGION-ORDERS(WS-FOUND-IX).                        
062000                                                                          
062100 2400-UPDATE-REGION-TABLE-EXIT.                                           
062200     EXIT.                                                                
062300                                                                          
062400*RETURNS WITH WS-FOUND-IX STILL ZERO IF NO MATCH WAS FOUND -              
062500*THE CALLING PARAGRAPH THEN KNOWS TO INSERT A NEW ROW.                    
062600 2410-FIND-REGION-ENTRY.                                                  
062700                                                                          
062800     IF T-REGION-KEY(X) = I-SHIP-STATE                                    
062900         MOVE X TO WS-FOUND-IX                                            
063000     END-IF.                                                              
063100                                                                          
063200 2410-FIND-REGION-ENTRY-EXIT.                                             
063300     EXIT.                                                                
063400                                                                          
063500*SAME LOOKUP/INSERT PATTERN AS 2400, FOR CATEGORY.                        
063600 2500-UPDATE-CATEGORY-TABLE.                                              
063700                                                                          
063800     MOVE ZERO TO WS-FOUND-IX.                                            
063900     PERFORM 2510-FIND-CATEGORY-ENTRY                                     
064000         THRU 2510-FIND-CATEGORY-ENTRY-EXIT                               
064100         VARYING X FROM 1 BY 1                                            
064200         UNTIL X > C-CATEGORY-COUNT                                       
064300         OR WS-FOUND-IX NOT = ZERO.                                       
064400                                                                          
064500     IF WS-FOUND-IX = ZERO                                                
064600         ADD 1 TO C-CATEGORY-COUNT                                        
064700         MOVE C-CATEGORY-COUNT TO WS-FOUND-IX                             
064800         MOVE I-CATEGORY TO T-CATEGORY-KEY(WS-FOUND-IX)                   
064900     END-IF.                                                              
065000                                                                          
065100     ADD I-AMOUNT TO T-CATEGORY-REVENUE(WS-FOUND-IX).                     
065200     ADD I-QTY    TO T-CATEGORY-QUANTITY(WS-FOUND-IX).                    
065300     ADD 1        TO T-CATEGORY-ORDERS(WS-FOUND-IX).                      
065400                                                                          
065500 2500-UPDATE-CATEGORY-TABLE-EXIT.                                         
065600     EXIT.                                                                
065700                                                                          
065800*SEE 2410 - SAME LOOKUP CONTRACT, FOR CATEGORY.                           
065900 2510-FIND-CATEGORY-ENTRY.                                                
066000                                                                          
066100     IF T-CATEGORY-KEY(X) = I-CATEGORY                                    
066200         MOVE X TO WS-FOUND-IX                                            
066300     END-IF.                                                              
066400                                                                          
066500 2510-FIND-CATEGORY-ENTRY-EXIT.                                           
066600     EXIT.                                                                
066700                                                                          
066800*ADDED BY CR-0688 - TREND KEY IS BUILT HERE AS YYYY-MM BY                 
066900*REFERENCE MODIFICATION RATHER THAN CARRIED AS A SEPARATE                 
067000*YEAR/MONTH PAIR, SO THE TABLE SORTS ASCENDING ON A SINGLE                
067100*ALPHANUMERIC KEY.                                                        
067200 2600-UPDATE-TREND-TABLE.                                                 
067300                                                                          
067400     MOVE I-ORDER-YEAR  TO W-TREND-YEAR.                                  
067500     MOVE I-ORDER-MONTH TO W-TREND-MONTH.                                 
067600                                                                          
067700     MOVE ZERO TO WS-FOUND-IX.                                            
067800     PERFORM 2610-FIND-TREND-ENTRY                                        
067900         THRU 2610-FIND-TREND-ENTRY-EXIT                                  
068000         VARYING X FROM 1 BY 1                                            
068100         UNTIL X > C-TREND-COUNT                                          
068200         OR WS-FOUND-IX NOT = ZERO.                                       
068300                                                                          
068400     IF WS-FOUND-IX = ZERO                                                
068500         ADD 1 TO C-TREND-COUNT                                           
068600         MOVE C-TREND-COUNT TO WS-FOUND-IX                                
068700         MOVE W-TREND-YEAR  TO T-TREND-KEY(WS-FOUND-IX)                   
068800         MOVE '-'           TO T-TREND-KEY(WS-FOUND-IX)(5:1)              
068900         MOVE W-TREND-MONTH TO T-TREND-KEY(WS-FOUND-IX)(6:2)              
069000     END-IF.                                                              
069100                                                                          
069200     ADD I-AMOUNT TO T-TREND-REVENUE(WS-FOUND-IX).                        
069300     ADD 1        TO T-TREND-ORDERS(WS-FOUND-IX).                         
069400                                                                          
069500 2600-UPDATE-TREND-TABLE-EXIT.                                            
069600     EXIT.                                                                
069700                                                                          
069800*BUILDS THE SAME YYYY-MM KEY INTO WS-TREND-COMPARE-KEY SO THE             
069900*COMPARE BELOW HAS SOMETHING TO TEST AGAINST - THE TABLE KEY              
070000*IS ONE STRING, THE INCOMING RECORD IS STILL A YEAR/MONTH PAIR.           
070100 2610-FIND-TREND-ENTRY.                                                   
070200                                                                          
070300     MOVE W-TREND-YEAR  TO WS-TREND-COMPARE-KEY.                          
070400     MOVE '-'           TO WS-TREND-COMPARE-KEY(5:1).                     
070500     MOVE W-TREND-MONTH TO WS-TREND-COMPARE-KEY(6:2).                     
070600                                                                          
070700     IF T-TREND-KEY(X) = WS-TREND-COMPARE-KEY                             
070800         MOVE X TO WS-FOUND-IX                                            
070900     END-IF.                                                              
071000                                                                          
071100 2610-FIND-TREND-ENTRY-EXIT.                                              
071200     EXIT.                                                                
071300                                                                          
071400*ADDED BY PR-0588 - AVERAGE ORDER VALUE HELD TO ZERO WHEN                 
071500*THE RUN HAS NO ACTIVE ORDERS, SAME GUARD AS SALETL01.  B2C               
071600*REVENUE IS THE SIMPLE REMAINDER AFTER B2B IS SUBTRACTED OUT              
071700*OF THE GRAND TOTAL - NO SEPARATE B2C ACCUMULATOR IS KEPT.                
071800 3000-COMPUTE-EXTENDED-KPIS.                                              
071900                                                                          
072000     IF C-ACTIVE-ORDERS > ZERO                                            
072100         COMPUTE C-AVERAGE-ORDER-VALUE ROUNDED =                          
072200             C-TOTAL-REVENUE / C-ACTIVE-ORDERS                            
072300     ELSE                                                                 
072400         MOVE ZERO TO C-AVERAGE-ORDER-VALUE                               
072500     END-IF.                                                              
072600                                                                          
072700     COMPUTE C-B2C-REVENUE = C-TOTAL-REVENUE - C-B2B-REVENUE.             
072800                                                                          
072900 3000-COMPUTE-EXTENDED-KPIS-EXIT.                                         
073000     EXIT.                                                                
073100                                                                          
073200*4100-SORT-REGION-TABLE SORTS BY REVENUE DESCENDING USING A               
073300*STRAIGHT SELECTION SORT - SAME TECHNIQUE AS SALETL01, THE                
073400*TABLE IS TOO SMALL TO JUSTIFY THE SORT VERB.  THE TOP 10                 
073500*CUTOFF IN 4150 DEPENDS ON THIS SORT RUNNING FIRST.                       
073600 4100-SORT-REGION-TABLE.                                                  
073700                                                                          
073800     IF C-REGION-COUNT > 1                                                
073900         PERFORM 4110-REGION-OUTER-LOOP                                   
074000             THRU 4110-REGION-OUTER-LOOP-EXIT                             
074100             VARYING X FROM 1 BY 1                                        
074200             UNTIL X > C-REGION-COUNT - 1                                 
074300     END-IF.                                                              
074400                                                                          
074500 4100-SORT-REGION-TABLE-EXIT.                                             
074600     EXIT.                                                                
074700                                                                          
074800 4110-REGION-OUTER-LOOP.                                                  
074900                                                                          
075000     PERFORM 4120-REGION-INNER-LOOP                                       
075100         THRU 4120-REGION-INNER-LOOP-EXIT                                 
075200         VARYING Y FROM X + 1 BY 1                                        
075300         UNTIL Y > C-REGION-COUNT.                                        
075400                                                                          
075500 4110-REGION-OUTER-LOOP-EXIT.                                             
075600     EXIT.                                                                
075700                                                                          
075800*WS-HOLD-COMPARE-AMT PARKS ROW X'S REVENUE SO THE COMPARE                 
075900*AND THE EVENTUAL SWAP BOTH READ FROM A STABLE SCRATCH COPY.              
076000 4120-REGION-INNER-LOOP.                                                  
076100                                                                          
076200     MOVE T-REGION-REVENUE(X) TO WS-HOLD-COMPARE-AMT.                     
076300     IF T-REGION-REVENUE(Y) > WS-HOLD-COMPARE-AMT                         
076400         MOVE T-REGION-ENTRY(X) TO H-REGION-ENTRY                         
076500         MOVE T-REGION-ENTRY(Y) TO T-REGION-ENTRY(X)                      
076600         MOVE H-REGION-ENTRY    TO T-REGION-ENTRY(Y)                      
076700     END-IF.                                                              
076800                                                                          
076900 4120-REGION-INNER-LOOP-EXIT.                                             
077000     EXIT.                                                                
077100                                                                          
077200*ADDED BY CR-0602 - ONLY THE TOP 10 STATES ARE KEPT ONCE THE              
077300*TABLE IS SORTED DESCENDING; THE REST ARE DROPPED BEFORE THE              
077400*REGIONAL SECTION IS WRITTEN.                                             
077500 4150-TRIM-TOP-10-REGIONS.                                                
077600                                                                          
077700     IF C-REGION-COUNT > 10                                               
077800         MOVE 10 TO C-REGION-COUNT                                        
077900     END-IF.                                                              
078000                                                                          
078100 4150-TRIM-TOP-10-REGIONS-EXIT.                                           
078200     EXIT.                                                                
078300                                                                          
078400*SAME SELECTION SORT SHAPE AS 4100, FOR CATEGORY - NO CUTOFF              
078500*FOLLOWS THIS ONE, CR-0649 PRINTS EVERY CATEGORY ROW.                     
078600 4200-SORT-CATEGORY-TABLE.                                                
078700                                                                          
078800     IF C-CATEGORY-COUNT > 1                                              
078900         PERFORM 4210-CATEGORY-OUTER-LOOP                                 
079000             THRU 4210-CATEGORY-OUTER-LOOP-EXIT                           
079100             VARYING X FROM 1 BY 1                                        
079200             UNTIL X > C-CATEGORY-COUNT - 1                               
079300     END-IF.                                                              
079400                                                                          
079500 4200-SORT-CATEGORY-TABLE-EXIT.                                           
079600     EXIT.                                                                
079700                                                                          
079800 4210-CATEGORY-OUTER-LOOP.                                                
079900                                                                          
080000     PERFORM 4220-CATEGORY-INNER-LOOP                                     
080100         THRU 4220-CATEGORY-INNER-LOOP-EXIT                               
080200         VARYING Y FROM X + 1 BY 1                                        
080300         UNTIL Y > C-CATEGORY-COUNT.                                      
080400                                                                          
080500 4210-CATEGORY-OUTER-LOOP-EXIT.                                           
080600     EXIT.                                                                
080700                                                                          
080800 4220-CATEGORY-INNER-LOOP.                                                
080900                                                                          
081000     IF T-CATEGORY-REVENUE(Y) > T-CATEGORY-REVENUE(X)                     
081100         MOVE T-CATEGORY-ENTRY(X) TO H-CATEGORY-ENTRY                     
081200         MOVE T-CATEGORY-ENTRY(Y) TO T-CATEGORY-ENTRY(X)                  
081300         MOVE H-CATEGORY-ENTRY    TO T-CATEGORY-ENTRY(Y)                  
081400     END-IF.                                                              
081500                                                                          
081600 4220-CATEGORY-INNER-LOOP-EXIT.                                           
081700     EXIT.                                                                
081800                                                                          
081900*TREND TABLE SORTS ASCENDING BY THE YYYY-MM KEY, ALPHANUMERIC             
082000*COMPARE WORKS DIRECTLY SINCE THE KEY IS FIXED-WIDTH ZERO-                
082100*PADDED.  THE OTHER TWO TABLES SORT DESCENDING BY REVENUE.                
082200 4300-SORT-TREND-TABLE.                                                   
082300                                                                          
082400     IF C-TREND-COUNT > 1                                                 
082500         PERFORM 4310-TREND-OUTER-LOOP                                    
082600             THRU 4310-TREND-OUTER-LOOP-EXIT                              
082700             VARYING X FROM 1 BY 1                                        
082800             UNTIL X > C-TREND-COUNT - 1                                  
082900     END-IF.                                                              
083000                                                                          
083100 4300-SORT-TREND-TABLE-EXIT.                                              
083200     EXIT.                                                                
083300                                                                          
083400 4310-TREND-OUTER-LOOP.                                                   
083500                                                                          
083600     PERFORM 4320-TREND-INNER-LOOP                                        
083700         THRU 4320-TREND-INNER-LOOP-EXIT                                  
083800         VARYING Y FROM X + 1 BY 1                                        
083900         UNTIL Y > C-TREND-COUNT.                                         
084000                                                                          
084100 4310-TREND-OUTER-LOOP-EXIT.                                              
084200     EXIT.                                                                
084300                                                                          
084400 4320-TREND-INNER-LOOP.                                                   
084500                                                                          
084600     IF T-TREND-KEY(Y) < T-TREND-KEY(X)                                   
084700         MOVE T-TREND-ENTRY(X) TO H-TREND-ENTRY                           
084800         MOVE T-TREND-ENTRY(Y) TO T-TREND-ENTRY(X)                        
084900         MOVE H-TREND-ENTRY    TO T-TREND-ENTRY(Y)                        
085000     END-IF.                                                              
085100                                                                          
085200 4320-TREND-INNER-LOOP-EXIT.                                              
085300     EXIT.                                                                
085400                                                                          
085500*DRIVES EVERY SECTION OF THE PRINTED REPORT, IN THE ORDER THE             
085600*READER SEES THEM - KPIS, REGION, CATEGORY, TREND, THEN THE               
085700*RUN-STATUS LINE LAST.                                                    
085800 5000-WRITE-ANALYTICS-REPORT.                                             
085900                                                                          
086000     PERFORM 5100-WRITE-KPI-SECTION                                       
086100         THRU 5100-WRITE-KPI-SECTION-EXIT.                                
086200                                                                          
086300     PERFORM 5200-WRITE-REGION-SECTION                                    
086400         THRU 5200-WRITE-REGION-SECTION-EXIT.                             
086500                                                                          
086600     PERFORM 5300-WRITE-CATEGORY-SECTION                                  
086700         THRU 5300-WRITE-CATEGORY-SECTION-EXIT.                           
086800                                                                          
086900     PERFORM 5400-WRITE-TREND-SECTION                                     
087000         THRU 5400-WRITE-TREND-SECTION-EXIT.                              
087100                                                                          
087200*CR-0745 - EVERY REPORT ENDS WITH A RUN-STATUS LINE, SUCCESS              
087300*HERE SINCE THIS PARAGRAPH ONLY RUNS WHEN THE EXTRACT WAS NOT             
087400*EMPTY.                                                                   
087500     MOVE 'SUCCESS' TO O-STATUS-VALUE.                                    
087600     WRITE PRTLINE FROM O-BLANK-LINE                                      
087700         AFTER ADVANCING 1 LINE.                                          
087800     WRITE PRTLINE FROM O-STATUS-LINE                                     
087900         AFTER ADVANCING 1 LINE.                                          
088000     ADD 2 TO WS-RPT-LINE-CTR.                                            
088100                                                                          
088200 5000-WRITE-ANALYTICS-REPORT-EXIT.                                        
088300     EXIT.                                                                
088400                                                                          
088500*TITLE AND SUBTITLE PRINT ONCE AT THE TOP OF PAGE 1 - THIS                
088600*REPORT NEVER RUNS LONG ENOUGH TO NEED A SECOND PAGE BREAK,               
088700*SO THERE IS NO LINE-COUNT OVERFLOW TEST HERE.                            
088800 5100-WRITE-KPI-SECTION.                                                  
088900                                                                          
089000     ADD 1 TO C-PCTR.                                                     
089100     MOVE C-PCTR TO O-PCTR.                                               
089200     WRITE PRTLINE FROM O-TITLE-LINE                                      
089300         AFTER ADVANCING PAGE.                                            
089400     WRITE PRTLINE FROM O-SUBTITLE-LINE                                   
089500         AFTER ADVANCING 1 LINE.                                          
089600     WRITE PRTLINE FROM O-BLANK-LINE                                      
089700         AFTER ADVANCING 1 LINE.                                          
089800     ADD 3 TO WS-RPT-LINE-CTR.                                            
089900                                                                          
090000*TOTAL REVENUE ACROSS ALL ACTIVE ORDER LINES.                             
090100     MOVE 'TOTAL REVENUE'         TO O-KPI-MONEY-LABEL.                   
090200     MOVE C-TOTAL-REVENUE         TO O-KPI-MONEY-VALUE.                   
090300     WRITE PRTLINE FROM O-KPI-MONEY-LINE                                  
090400         AFTER ADVANCING 1 LINE.                                          
090500     ADD 1 TO WS-RPT-LINE-CTR.                                            
090600                                                                          
090700     MOVE 'TOTAL ORDERS'          TO O-KPI-COUNT-LABEL.                   
090800     MOVE C-ACTIVE-ORDERS         TO O-KPI-COUNT-VALUE.                   
090900     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
091000         AFTER ADVANCING 1 LINE.                                          
091100     ADD 1 TO WS-RPT-LINE-CTR.                                            
091200                                                                          
091300     MOVE 'TOTAL QUANTITY'        TO O-KPI-COUNT-LABEL.                   
091400     MOVE C-TOTAL-QUANTITY        TO O-KPI-COUNT-VALUE.                   
091500     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
091600         AFTER ADVANCING 1 LINE.                                          
091700     ADD 1 TO WS-RPT-LINE-CTR.                                            
091800                                                                          
091900     MOVE 'AVERAGE ORDER VALUE'   TO O-KPI-AVG-LABEL.                     
092000     MOVE C-AVERAGE-ORDER-VALUE   TO O-KPI-AVG-VALUE.                     
092100     WRITE PRTLINE FROM O-KPI-AVG-LINE                                    
092200         AFTER ADVANCING 1 LINE.                                          
092300     ADD 1 TO WS-RPT-LINE-CTR.                                            
092400                                                                          
092500*B2B/B2C SPLIT - THIS WAS THE ORIGINAL REASON PR-0588 PULLED              
092600*THIS PROGRAM OUT OF SALETL01 IN THE FIRST PLACE.                         
092700     MOVE 'B2B REVENUE'           TO O-KPI-MONEY-LABEL.                   
092800     MOVE C-B2B-REVENUE           TO O-KPI-MONEY-VALUE.                   
092900     WRITE PRTLINE FROM O-KPI-MONEY-LINE                                  
093000         AFTER ADVANCING 1 LINE.                                          
093100     ADD 1 TO WS-RPT-LINE-CTR.                                            
093200                                                                          
093300     MOVE 'B2C REVENUE'           TO O-KPI-MONEY-LABEL.                   
093400     MOVE C-B2C-REVENUE           TO O-KPI-MONEY-VALUE.                   
093500     WRITE PRTLINE FROM O-KPI-MONEY-LINE                                  
093600         AFTER ADVANCING 1 LINE.                                          
093700     ADD 1 TO WS-RPT-LINE-CTR.                                            
093800                                                                          
093900*FULFILLMENT CHANNEL COUNTS - SEE 2300-ACCUMULATE-KPIS FOR THE            
094000*PR-0803 MUTUALLY-EXCLUSIVE TEST THAT FEEDS THESE TWO FIGURES.            
094100     MOVE 'AMAZON FULFILLED ORDERS'   TO O-KPI-COUNT-LABEL.               
094200     MOVE C-AMAZON-ORDERS             TO O-KPI-COUNT-VALUE.               
094300     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
094400         AFTER ADVANCING 1 LINE.                                          
094500     ADD 1 TO WS-RPT-LINE-CTR.                                            
094600                                                                          
094700     MOVE 'MERCHANT FULFILLED ORDERS' TO O-KPI-COUNT-LABEL.               
094800     MOVE C-MERCHANT-ORDERS           TO O-KPI-COUNT-VALUE.               
094900     WRITE PRTLINE FROM O-KPI-COUNT-LINE                                  
095000         AFTER ADVANCING 1 LINE.                                          
095100     ADD 1 TO WS-RPT-LINE-CTR.                                            
095200                                                                          
095300 5100-WRITE-KPI-SECTION-EXIT.                                             
095400     EXIT.                                                                
095500                                                                          
095600*REGION SECTION - HEADER THEN ONE DETAIL ROW PER STATE LEFT               
095700*AFTER 4150-TRIM-TOP-10-REGIONS CUT THE TABLE DOWN, SORTED                
095800*REVENUE HIGH TO LOW.                                                     
095900 5200-WRITE-REGION-SECTION.                                               
096000                                                                          
096100     WRITE PRTLINE FROM O-BLANK-LINE                                      
096200         AFTER ADVANCING 1 LINE.                                          
096300     MOVE 'TOP 10 STATES' TO O-RHDR-KEY.                                  
096400     MOVE 'REVENUE'       TO O-RHDR-REVENUE.                              
096500     MOVE 'ORDERS'        TO O-RHDR-ORDERS.                               
096600     WRITE PRTLINE FROM O-REGION-HEADER-LINE                              
096700         AFTER ADVANCING 1 LINE.                                          
096800     ADD 2 TO WS-RPT-LINE-CTR.                                            
096900                                                                          
097000     PERFORM 5210-REGION-DETAIL                                           
097100         THRU 5210-REGION-DETAIL-EXIT                                     
097200         VARYING X FROM 1 BY 1 UNTIL X > C-REGION-COUNT.                  
097300                                                                          
097400 5200-WRITE-REGION-SECTION-EXIT.                                          
097500     EXIT.                                                                
097600                                                                          
097700 5210-REGION-DETAIL.                                                      
097800                                                                          
097900     MOVE T-REGION-KEY(X)     TO O-RGN-KEY.                               
098000     MOVE T-REGION-REVENUE(X) TO O-RGN-REVENUE.                           
098100     MOVE T-REGION-ORDERS(X)  TO O-RGN-ORDERS.                            
098200     WRITE PRTLINE FROM O-REGION-DETAIL-LINE                              
098300         AFTER ADVANCING 1 LINE.                                          
098400     ADD 1 TO WS-RPT-LINE-CTR.                                            
098500                                                                          
098600 5210-REGION-DETAIL-EXIT.                                                 
098700     EXIT.                                                                
098800                                                                          
098900*CATEGORY SECTION - SAME SHAPE AS REGION BUT NO CUTOFF, EVERY             
099000*CATEGORY THE RUN SAW PRINTS.                                             
099100 5300-WRITE-CATEGORY-SECTION.                                             
099200                                                                          
099300     WRITE PRTLINE FROM O-BLANK-LINE                                      
099400         AFTER ADVANCING 1 LINE.                                          
099500     MOVE 'CATEGORY'  TO O-CHDR-KEY.                                      
099600     MOVE 'REVENUE'   TO O-CHDR-REVENUE.                                  
099700     MOVE 'QUANTITY'  TO O-CHDR-QUANTITY.                                 
099800     MOVE 'ORDERS'    TO O-CHDR-ORDERS.                                   
099900     WRITE PRTLINE FROM O-CATEGORY-HEADER-LINE                            
100000         AFTER ADVANCING 1 LINE.                                          
100100     ADD 2 TO WS-RPT-LINE-CTR.                                            
100200                                                                          
100300     PERFORM 5310-CATEGORY-DETAIL                                         
100400         THRU 5310-CATEGORY-DETAIL-EXIT                                   
100500         VARYING X FROM 1 BY 1 UNTIL X > C-CATEGORY-COUNT.                
100600                                                                          
100700 5300-WRITE-CATEGORY-SECTION-EXIT.                                        
100800     EXIT.                                                                
100900                                                                          
101000 5310-CATEGORY-DETAIL.                                                    
101100                                                                          
101200     MOVE T-CATEGORY-KEY(X)      TO O-CAT-KEY.                            
101300     MOVE T-CATEGORY-REVENUE(X)  TO O-CAT-REVENUE.                        
101400     MOVE T-CATEGORY-QUANTITY(X) TO O-CAT-QUANTITY.                       
101500     MOVE T-CATEGORY-ORDERS(X)   TO O-CAT-ORDERS.                         
101600     WRITE PRTLINE FROM O-CATEGORY-DETAIL-LINE                            
101700         AFTER ADVANCING 1 LINE.                                          
101800     ADD 1 TO WS-RPT-LINE-CTR.                                            
101900                                                                          
102000 5310-CATEGORY-DETAIL-EXIT.                                               
102100     EXIT.                                                                
102200                                                                          
102300*TREND SECTION - SORTED ASCENDING BY 4300-SORT-TREND-TABLE SO             
102400*THE TREND READS LEFT TO RIGHT IN CALENDAR ORDER.                         
102500 5400-WRITE-TREND-SECTION.                                                
102600                                                                          
102700     WRITE PRTLINE FROM O-BLANK-LINE                                      
102800         AFTER ADVANCING 1 LINE.                                          
102900     MOVE 'YEAR-MONTH' TO O-THDR-KEY.                                     
103000     MOVE 'REVENUE'    TO O-THDR-REVENUE.                                 
103100     MOVE 'ORDERS'     TO O-THDR-ORDERS.                                  
103200     WRITE PRTLINE FROM O-TREND-HEADER-LINE                               
103300         AFTER ADVANCING 1 LINE.                                          
103400     ADD 2 TO WS-RPT-LINE-CTR.                                            
103500                                                                          
103600     PERFORM 5410-TREND-DETAIL                                            
103700         THRU 5410-TREND-DETAIL-EXIT                                      
103800         VARYING X FROM 1 BY 1 UNTIL X > C-TREND-COUNT.                   
103900                                                                          
104000 5400-WRITE-TREND-SECTION-EXIT.                                           
104100     EXIT.                                                                
104200                                                                          
104300 5410-TREND-DETAIL.                                                       
104400                                                                          
104500     MOVE T-TREND-KEY(X)     TO O-TRD-KEY.                                
104600     MOVE T-TREND-REVENUE(X) TO O-TRD-REVENUE.                            
104700     MOVE T-TREND-ORDERS(X)  TO O-TRD-ORDERS.                             
104800     WRITE PRTLINE FROM O-TREND-DETAIL-LINE                               
104900         AFTER ADVANCING 1 LINE.                                          
105000     ADD 1 TO WS-RPT-LINE-CTR.                                            
105100                                                                          
105200 5410-TREND-DETAIL-EXIT.                                                  
105300     EXIT.                                                                
105400                                                                          
105500*CLOSES BOTH FILES - THE ONLY CLEANUP THIS PROGRAM NEEDS SINCE            
105600*NEITHER FILE IS SHARED WITH ANOTHER STEP IN THE JOB.                     
105700 6000-CLOSING.                                                            
105800                                                                          
105900     CLOSE SALES-MASTER.                                                  
106000     CLOSE ANL-PRTOUT.                                                    
106100                                                                          
106200 6000-CLOSING-EXIT.                                                       
106300     EXIT.                                                                
106400                                                                          
106500*READS THE NEXT EXTRACT RECORD.  NO END-READ SCOPE TERMINATOR             
106600*HERE ON PURPOSE - THIS SHOP'S OLDER PROGRAMS JUMP STRAIGHT               
106700*TO THE PARAGRAPH EXIT ON END OF FILE RATHER THAN FALLING                 
106800*THROUGH, AND THIS PARAGRAPH (UNCHANGED SINCE THE 1989                    
106900*ORIGINAL) KEEPS THAT HABIT.                                              
107000 9000-READ-SALES-RECORD.                                                  
107100                                                                          
107200     READ SALES-MASTER                                                    
107300         AT END                                                           
107400             MOVE 'NO ' TO MORE-RECS                                      
107500             GO TO 9000-READ-SALES-RECORD-EXIT.                           
107600                                                                          
107700 9000-READ-SALES-RECORD-EXIT.                                             
107800     EXIT.                                                                
107900                                                                          
108000*ADDED BY PR-0711 - AN EMPTY EXTRACT NOW PRODUCES AN ERROR                
108100*STATUS REPORT INSTEAD OF A REPORT WITH NOTHING ON IT.  THE               
108200*RUN-STATUS LINE AT THE BOTTOM STILL PRINTS HERE TOO, PER                 
108300*CR-0745, SO AN EMPTY-EXTRACT RUN IS JUST AS CLEARLY LABELLED.            
108400 8000-WRITE-ERROR-STATUS.                                                 
108500                                                                          
108600     ADD 1 TO C-PCTR.                                                     
108700     MOVE C-PCTR TO O-PCTR.                                               
108800     WRITE PRTLINE FROM O-TITLE-LINE                                      
108900         AFTER ADVANCING PAGE.                                            
109000     WRITE PRTLINE FROM O-BLANK-LINE                                      
109100         AFTER ADVANCING 1 LINE.                                          
109200     MOVE '*** ERROR - NO INPUT RECORDS WERE FOUND ***'                   
109300         TO O-ERROR-MESSAGE.                                              
109400     WRITE PRTLINE FROM O-ERROR-LINE                                      
109500         AFTER ADVANCING 1 LINE.                                          
109600     ADD 3 TO WS-RPT-LINE-CTR.                                            
109700                                                                          
109800     MOVE 'ERROR  ' TO O-STATUS-VALUE.                                    
109900     WRITE PRTLINE FROM O-BLANK-LINE                                      
110000         AFTER ADVANCING 1 LINE.                                          
110100     WRITE PRTLINE FROM O-STATUS-LINE                                     
110200         AFTER ADVANCING 1 LINE.                                          
110300     ADD 2 TO WS-RPT-LINE-CTR.                                            
110400                                                                          
110500 8000-WRITE-ERROR-STATUS-EXIT.                                            
110600     EXIT.                                                                
